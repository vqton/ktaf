000100*****************************************************************
000200* TONKHO.DD.CBL                                                 *
000300* TON-KHO-REC  --  INVENTORY ITEM MASTER, ONE ROW PER PRODUCT   *
000400* PER COSTING PERIOD.  COPY MEMBER -- RECORD LAYOUT ONLY, NO    *
000500* PROCEDURE DIVISION.  COPY INTO FILE SECTION OF GV1500.        *
000600*****************************************************************
000700* REVISION HISTORY
000800*   1989-02-06  TRUNG   ORIG-0041  INITIAL LAYOUT, AVG COST ONLY
000900*   1990-07-19  HANH    ORIG-0088  ADD FIFO/LIFO LOT SUPPORT
001000*   1992-11-03  TRUNG   REQ-0203   WIDEN GIA-VON FIELDS TO S9(13)
001100*                                  -- 7-DIGIT COST NO LONGER ENOUGH
001200*   1995-04-28  MINH    REQ-0311   ADD PHUONG-PHAP-TINH 88-LEVELS
001300*   1999-01-12  HANH    Y2K-0004   NO 2-DIGIT YEARS IN THIS RECORD,
001400*                                  REVIEWED FOR Y2K -- NO CHANGE
001500*   2004-09-30  LOC     REQ-0455   RESERVE GROWTH FILLER FOR
001600*                                  PLANNED LOT-COUNT FIELD
001700*****************************************************************
001800 01  TON-KHO-REC.
001900*--------------------------------------------------------------*
002000*    KEY AND DESCRIPTION                                       *
002100*--------------------------------------------------------------*
002200     05  TK-MA-SAN-PHAM              PIC X(20).
002300     05  TK-TEN-SAN-PHAM             PIC X(40).
002400*--------------------------------------------------------------*
002500*    OPENING BALANCE -- CARRIED FROM PRIOR PERIOD               *
002600*--------------------------------------------------------------*
002700     05  TK-SO-LUONG-DAU             PIC S9(9)V9999 COMP-3.
002800     05  TK-GIA-VON-DAU              PIC S9(13)V99  COMP-3.
002900*--------------------------------------------------------------*
003000*    RECEIPTS THIS PERIOD                                       *
003100*--------------------------------------------------------------*
003200     05  TK-SO-LUONG-NHAP            PIC S9(9)V9999 COMP-3.
003300     05  TK-GIA-VON-NHAP             PIC S9(13)V99  COMP-3.
003400*--------------------------------------------------------------*
003500*    ISSUES THIS PERIOD -- GIA-VON-XUAT IS COMPUTED BY GV1500   *
003600*--------------------------------------------------------------*
003700     05  TK-SO-LUONG-XUAT            PIC S9(9)V9999 COMP-3.
003800     05  TK-GIA-VON-XUAT             PIC S9(13)V99  COMP-3.
003900*--------------------------------------------------------------*
004000*    ENDING BALANCE -- COMPUTED BY GV1500, BR-TK1/BR-TK3        *
004100*--------------------------------------------------------------*
004200     05  TK-SO-LUONG-CUOI            PIC S9(9)V9999 COMP-3.
004300     05  TK-GIA-VON-CUOI             PIC S9(13)V99  COMP-3.
004400*--------------------------------------------------------------*
004500*    COSTING METHOD FOR THIS PRODUCT                            *
004600*--------------------------------------------------------------*
004700     05  TK-PHUONG-PHAP-TINH         PIC X(10).
004800         88  TK-PP-FIFO              VALUE 'FIFO'.
004900         88  TK-PP-LIFO              VALUE 'LIFO'.
005000         88  TK-PP-TRUNG-BINH        VALUE 'TRUNG_BINH'.
005100     05  FILLER REDEFINES TK-PHUONG-PHAP-TINH.
005200         10  TK-PP-10                PIC X(10).
005300*--------------------------------------------------------------*
005400*    REQ-0455 -- RESERVED GROWTH, PLANNED LOT-COUNT FIELD       *
005500*    (NOT YET IMPLEMENTED -- LEAVE AS FILLER UNTIL SCOPED)      *
005600*--------------------------------------------------------------*
005700     05  FILLER                      PIC X(25).
