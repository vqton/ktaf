000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GV1500.
000300 AUTHOR.        TRUNG NGUYEN.
000400 INSTALLATION.  KE-TOAN BATCH SERVICES.
000500 DATE-WRITTEN.  1989-02-06.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH ACCOUNTING CORE.
000800*****************************************************************
000900* GV1500  --  INVENTORY COSTING BATCH (GIA VON HANG BAN)
001000* READS TON-KHO-REC SEQUENTIALLY BY MA-SAN-PHAM, BUILDS THE LOT
001100* LIST FROM LUOT-NHAP-REC (OPENING BALANCE + PERIOD RECEIPTS),
001200* AND COSTS THE PERIOD'S ISSUE UNDER FIFO, LIFO, OR WEIGHTED
001300* AVERAGE (TRUNG_BINH) PER TK-PHUONG-PHAP-TINH.  WRITES THE
001400* UPDATED TON-KHO-REC AND A ONE-LINE-PER-PRODUCT COSTING REPORT.
001500*****************************************************************
001600* CHANGE LOG
001700*   1989-02-06  TRUNG   ORIG-0041  INITIAL RELEASE, AVERAGE COST
001800*                                  ONLY -- NO FIFO/LIFO YET
001900*   1990-07-19  HANH    ORIG-0088  ADD FIFO AND LIFO LOT WALK
002000*   1991-10-02  TRUNG   REQ-0150   FIX LIFO TO REVERSE THE FULL
002100*                                  LOT LIST, NOT JUST RECEIPTS
002200*   1992-11-03  TRUNG   REQ-0203   WIDEN MONEY WORK FIELDS, COST
002300*                                  WAS TRUNCATING ON LARGE LOTS
002400*   1995-04-28  MINH    REQ-0311   REJECT NEGATIVE QTY/COST ON
002500*                                  INPUT INSTEAD OF DEFAULTING
002600*   1998-12-02  LOC     Y2K-0004   REVIEWED FOR Y2K -- NO 2-DIGIT
002700*                                  YEAR FIELDS IN THIS PROGRAM
002800*   2002-03-14  MINH    REQ-0401   ADD INSUFFICIENT-STOCK ERROR
002900*                                  REPORT LINE INSTEAD OF ABEND
003000*   2006-06-05  LOC     REQ-0470   ADD GRAND-TOTAL CONTROL LINE
003100*                                  AT END OF COSTING REPORT
003150*   2009-08-17  HANH    REQ-0188   TRUNG_BINH WAS NOT CHECKING
003160*                                  ON-HAND QTY AGAINST THE ISSUE --
003170*                                  COULD DRIVE SO-LUONG-CUOI
003180*                                  NEGATIVE.  NOW REJECTS THE SAME
003190*                                  AS FIFO/LIFO PER REQ-0401
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CONSOLE IS CRT.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT TONKHO-FILE-IN  ASSIGN TO TONKHOIN
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS IS WS-TONKHO-STATUS.
004200     SELECT LUOTNHAP-FILE   ASSIGN TO LUOTNHAP
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS IS WS-LUOTNHAP-STATUS.
004500     SELECT TONKHO-FILE-OUT ASSIGN TO TONKHOOT
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS WS-TONKHOOT-STATUS.
004800     SELECT TONKHO-RPT      ASSIGN TO TONKRPT
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS WS-RPT-STATUS.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  TONKHO-FILE-IN
005500     LABEL RECORDS ARE STANDARD
005600     DATA RECORD IS TON-KHO-REC.
005700     COPY '/users/devel/tonkho.dd.cbl'.
005800 FD  LUOTNHAP-FILE
005900     LABEL RECORDS ARE STANDARD
006000     DATA RECORD IS LUOT-NHAP-REC.
006100     COPY '/users/devel/luotnhap.dd.cbl'.
006200 FD  TONKHO-FILE-OUT
006300     LABEL RECORDS ARE STANDARD
006400     DATA RECORD IS TON-KHO-OUT-REC.
006500 01  TON-KHO-OUT-REC                 PIC X(200).
006600 FD  TONKHO-RPT
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS TONKHO-RPT-LINE.
006900 01  TONKHO-RPT-LINE                 PIC X(132).
007000*
007100 WORKING-STORAGE SECTION.
007200*--------------------------------------------------------------*
007300*    FILE STATUS AND CONTROL SWITCHES                          *
007400*--------------------------------------------------------------*
007500 01  WS-FILE-STATUSES.
007600     05  WS-TONKHO-STATUS            PIC XX.
007700     05  WS-LUOTNHAP-STATUS          PIC XX.
007800     05  WS-TONKHOOT-STATUS          PIC XX.
007900     05  WS-RPT-STATUS               PIC XX.
008000 01  WS-SWITCHES.
008100     05  EOF-TONKHO-SW               PIC 9(1) COMP VALUE 0.
008200     05  EOF-LUOTNHAP-SW             PIC 9(1) COMP VALUE 0.
008300     05  WS-LOT-HELD-SW              PIC 9(1) COMP VALUE 0.
008400     05  WS-ERROR-SW                 PIC 9(1) COMP VALUE 0.
008500*--------------------------------------------------------------*
008600*    LOT WORK TABLE -- OPENING BALANCE IS ALWAYS LOT SUBSCRIPT 1*
008700*--------------------------------------------------------------*
008800 01  WS-LOT-TABLE.
008900     05  WS-LOT-COUNT                PIC S9(4)      COMP VALUE 0.
009000     05  WS-LOT-ENTRY OCCURS 500 TIMES.
009100         10  WS-LOT-QTY              PIC S9(9)V9999 COMP-3.
009200         10  WS-LOT-COST              PIC S9(13)V99 COMP-3.
009300 01  WS-LOT-SUB                      PIC S9(4)      COMP VALUE 0.
009400 01  WS-LOT-TABLE-ALT REDEFINES WS-LOT-TABLE.
009500     05  FILLER                      PIC S9(4)      COMP.
009600     05  WS-LOT-ENTRY-ALT OCCURS 500 TIMES
009700                                      PIC X(15).
009800*--------------------------------------------------------------*
009900*    LUOT-NHAP READ-AHEAD BUFFER -- HOLDS ONE UNCONSUMED DETAIL *
010000*--------------------------------------------------------------*
010100 01  WS-LOT-HOLD.
010200     05  WS-LOT-HOLD-PRODUCT         PIC X(20).
010300     05  WS-LOT-HOLD-QTY             PIC S9(9)V9999 COMP-3.
010400     05  WS-LOT-HOLD-COST            PIC S9(13)V99  COMP-3.
010500*--------------------------------------------------------------*
010600*    COSTING WORK FIELDS -- BR-GV1/BR-GV2/BR-GV3                *
010700*--------------------------------------------------------------*
010800 01  WS-COSTING-FIELDS.
010900     05  WS-NEED-QTY                 PIC S9(9)V9999 COMP-3.
011000     05  WS-TAKE-QTY                 PIC S9(9)V9999 COMP-3.
011100     05  WS-COST-NUMERATOR           PIC S9(17)V9999 COMP-3.
011200     05  WS-QTY-ACCUM                PIC S9(11)V9999 COMP-3.
011300     05  WS-COST-ACCUM               PIC S9(17)V9999 COMP-3.
011400     05  WS-ISSUE-COST               PIC S9(13)V99  COMP-3.
011500     05  WS-VALUE-XUAT                PIC S9(13)V99 COMP-3.
011600*--------------------------------------------------------------*
011700*    CONTROL TOTALS -- BATCH FLOW STEP 6                        *
011800*--------------------------------------------------------------*
011900 01  WS-TOTALS.
012000     05  WS-GRAND-VALUE              PIC S9(15)V99 COMP-3 VALUE 0.
012100     05  WS-PRODUCTS-PROCESSED        PIC S9(7)    COMP-3 VALUE 0.
012200     05  WS-PRODUCTS-REJECTED          PIC S9(7)   COMP-3 VALUE 0.
012300*--------------------------------------------------------------*
012400*    REPORT LINE LAYOUT                                        *
012500*--------------------------------------------------------------*
012600 01  WS-RPT-DETAIL.
012700     05  RD-MA-SAN-PHAM              PIC X(20).
012800     05  FILLER                      PIC X(2).
012900     05  RD-TEN-SAN-PHAM             PIC X(30).
013000     05  FILLER                      PIC X(2).
013100     05  RD-PHUONG-PHAP              PIC X(10).
013200     05  FILLER                      PIC X(2).
013300     05  RD-SO-LUONG-XUAT            PIC Z(9)9.9(4).
013400     05  FILLER                      PIC X(2).
013500     05  RD-GIA-VON-XUAT             PIC Z(12)9.99.
013600     05  FILLER                      PIC X(2).
013700     05  RD-GIA-TRI-XUAT             PIC Z(12)9.99.
013800 01  WS-RPT-TOTAL.
013900     05  FILLER                      PIC X(20) VALUE
014000         'TONG GIA TRI XUAT: '.
014100     05  RT-GRAND-VALUE              PIC Z(12)9.99.
014200 01  WS-RPT-TOTAL-ALT REDEFINES WS-RPT-TOTAL.
014300     05  FILLER                      PIC X(20).
014400     05  RT-GRAND-VALUE-X            PIC S9(13)V99.
014500*
014600 PROCEDURE DIVISION.
014700*
014800 0100-MAIN-LINE.
014900     PERFORM 0200-OPEN-FILES.
015000     PERFORM 0300-READ-TONKHO.
015100     PERFORM 2000-PROCESS-PRODUCT THRU 2000-PROCESS-PRODUCT-EXIT
015200         UNTIL EOF-TONKHO-SW = 1.
015300     PERFORM 8000-WRITE-FINAL-TOTALS.
015400     PERFORM 9000-CLOSE-FILES.
015500     STOP RUN.
015600*
015700 0200-OPEN-FILES.
015800     OPEN INPUT  TONKHO-FILE-IN.
015900     OPEN INPUT  LUOTNHAP-FILE.
016000     OPEN OUTPUT TONKHO-FILE-OUT.
016100     OPEN OUTPUT TONKHO-RPT.
016200     PERFORM 0310-READ-LUOTNHAP.
016300*
016400 0300-READ-TONKHO.
016500     READ TONKHO-FILE-IN
016600         AT END MOVE 1 TO EOF-TONKHO-SW.
016700*
016800 0310-READ-LUOTNHAP.
016900     READ LUOTNHAP-FILE
017000         AT END MOVE 1 TO EOF-LUOTNHAP-SW.
017100     IF EOF-LUOTNHAP-SW = 1
017200         MOVE 0 TO WS-LOT-HELD-SW
017300     ELSE
017400         MOVE LN-MA-SAN-PHAM  TO WS-LOT-HOLD-PRODUCT
017500         MOVE LN-SO-LUONG-LO  TO WS-LOT-HOLD-QTY
017600         MOVE LN-GIA-LO       TO WS-LOT-HOLD-COST
017700         MOVE 1               TO WS-LOT-HELD-SW.
017800*
017900******************************************************
018000*        START MAIN SECTION                          *
018100******************************************************
018200 2000-PROCESS-PRODUCT.
018300     MOVE 0 TO WS-ERROR-SW.
018400     PERFORM 2100-LOAD-LOT-TABLE THRU 2100-LOAD-LOT-TABLE-EXIT.
018500     IF TK-PP-FIFO
018600         PERFORM 2200-COST-FIFO THRU 2200-COST-FIFO-EXIT
018700     ELSE
018800     IF TK-PP-LIFO
018900         PERFORM 2300-COST-LIFO THRU 2300-COST-LIFO-EXIT
019000     ELSE
019100     IF TK-PP-TRUNG-BINH
019200         PERFORM 2400-COST-AVERAGE THRU 2400-COST-AVERAGE-EXIT
019300     ELSE
019400         MOVE 1 TO WS-ERROR-SW.
019500     IF WS-ERROR-SW = 0
019600         PERFORM 2600-UPDATE-ENDING-BALANCE
019700         PERFORM 2900-WRITE-TONKHO-OUT
019800         ADD 1 TO WS-PRODUCTS-PROCESSED
019900     ELSE
020000         ADD 1 TO WS-PRODUCTS-REJECTED.
020100     PERFORM 7000-WRITE-COSTING-LINE.
020200     PERFORM 0300-READ-TONKHO.
020300 2000-PROCESS-PRODUCT-EXIT.
020400     EXIT.
020500*
020600******************************************************
020700*        LOT TABLE CONSTRUCTION -- FLOW STEPS 2-3     *
020800******************************************************
020900 2100-LOAD-LOT-TABLE.
021000     MOVE 1 TO WS-LOT-COUNT.
021100     MOVE TK-SO-LUONG-DAU TO WS-LOT-QTY (1).
021200     MOVE TK-GIA-VON-DAU  TO WS-LOT-COST (1).
021300     IF WS-LOT-QTY (1) < 0 OR WS-LOT-COST (1) < 0
021400         MOVE 1 TO WS-ERROR-SW.
021500     PERFORM 2110-LOAD-NEXT-LOT THRU 2110-LOAD-NEXT-LOT-EXIT
021600         UNTIL WS-LOT-HELD-SW = 0
021700            OR WS-LOT-HOLD-PRODUCT NOT = TK-MA-SAN-PHAM.
021800 2100-LOAD-LOT-TABLE-EXIT.
021900     EXIT.
022000*
022100 2110-LOAD-NEXT-LOT.
022200*    BR-GV4 / BR-T2 / BR-T3 -- QTY AND COST MUST BE NON-NEGATIVE
022300     ADD 1 TO WS-LOT-COUNT.
022400     IF WS-LOT-COUNT > 500
022500         MOVE 1 TO WS-ERROR-SW
022600     ELSE
022700         MOVE WS-LOT-HOLD-QTY  TO WS-LOT-QTY (WS-LOT-COUNT)
022800         MOVE WS-LOT-HOLD-COST TO WS-LOT-COST (WS-LOT-COUNT)
022900         IF WS-LOT-QTY (WS-LOT-COUNT) < 0
023000             OR WS-LOT-COST (WS-LOT-COUNT) < 0
023100             MOVE 1 TO WS-ERROR-SW.
023200     PERFORM 0310-READ-LUOTNHAP.
023300 2110-LOAD-NEXT-LOT-EXIT.
023400     EXIT.
023500*
023600******************************************************
023700*        COSTING METHODS -- BR-GV1 / BR-GV2 / BR-GV3  *
023800******************************************************
023900 2200-COST-FIFO.
024000*    FIFO -- CONSUME LOTS IN LIST ORDER, OLDEST FIRST
024100     MOVE TK-SO-LUONG-XUAT TO WS-NEED-QTY.
024200     MOVE 0 TO WS-COST-NUMERATOR.
024300     PERFORM 2210-FIFO-STEP THRU 2210-FIFO-STEP-EXIT
024400         VARYING WS-LOT-SUB FROM 1 BY 1
024500         UNTIL WS-LOT-SUB > WS-LOT-COUNT
024600            OR WS-NEED-QTY NOT > 0.
024700     IF WS-NEED-QTY > 0
024800*        BR-GV1 -- LOTS INSUFFICIENT TO COVER THE ISSUE QTY
024900         MOVE 1 TO WS-ERROR-SW
025000     ELSE
025100         IF TK-SO-LUONG-XUAT > 0
025200             COMPUTE WS-ISSUE-COST ROUNDED =
025300                 WS-COST-NUMERATOR / TK-SO-LUONG-XUAT
025400         ELSE
025500             MOVE 0 TO WS-ISSUE-COST.
025600     PERFORM 8000-ROUND-MONEY.
025700 2200-COST-FIFO-EXIT.
025800     EXIT.
025900*
026000 2210-FIFO-STEP.
026100     IF WS-LOT-QTY (WS-LOT-SUB) >= WS-NEED-QTY
026200         MOVE WS-NEED-QTY TO WS-TAKE-QTY
026300     ELSE
026400         MOVE WS-LOT-QTY (WS-LOT-SUB) TO WS-TAKE-QTY.
026500     COMPUTE WS-COST-NUMERATOR =
026600         WS-COST-NUMERATOR +
026700         (WS-LOT-COST (WS-LOT-SUB) * WS-TAKE-QTY).
026800     SUBTRACT WS-TAKE-QTY FROM WS-NEED-QTY.
026900 2210-FIFO-STEP-EXIT.
027000     EXIT.
027100*
027200 2300-COST-LIFO.
027300*    LIFO -- IDENTICAL TO FIFO BUT THE LOT LIST IS CONSUMED IN
027400*    REVERSE, MOST-RECENTLY-RECEIVED LOT FIRST (REQ-0150 FIXED
027500*    THIS TO WALK THE FULL LIST BACKWARD, NOT JUST RECEIPTS)
027600     MOVE TK-SO-LUONG-XUAT TO WS-NEED-QTY.
027700     MOVE 0 TO WS-COST-NUMERATOR.
027800     PERFORM 2310-LIFO-STEP THRU 2310-LIFO-STEP-EXIT
027900         VARYING WS-LOT-SUB FROM WS-LOT-COUNT BY -1
028000         UNTIL WS-LOT-SUB < 1
028100            OR WS-NEED-QTY NOT > 0.
028200     IF WS-NEED-QTY > 0
028300         MOVE 1 TO WS-ERROR-SW
028400     ELSE
028500         IF TK-SO-LUONG-XUAT > 0
028600             COMPUTE WS-ISSUE-COST ROUNDED =
028700                 WS-COST-NUMERATOR / TK-SO-LUONG-XUAT
028800         ELSE
028900             MOVE 0 TO WS-ISSUE-COST.
029000     PERFORM 8000-ROUND-MONEY.
029100 2300-COST-LIFO-EXIT.
029200     EXIT.
029300*
029400 2310-LIFO-STEP.
029500     IF WS-LOT-QTY (WS-LOT-SUB) >= WS-NEED-QTY
029600         MOVE WS-NEED-QTY TO WS-TAKE-QTY
029700     ELSE
029800         MOVE WS-LOT-QTY (WS-LOT-SUB) TO WS-TAKE-QTY.
029900     COMPUTE WS-COST-NUMERATOR =
030000         WS-COST-NUMERATOR +
030100         (WS-LOT-COST (WS-LOT-SUB) * WS-TAKE-QTY).
030200     SUBTRACT WS-TAKE-QTY FROM WS-NEED-QTY.
030300 2310-LIFO-STEP-EXIT.
030400     EXIT.
030500*
030600 2400-COST-AVERAGE.
030700*    TRUNG_BINH -- NO CONSUMPTION ORDER, ALL LOTS CONTRIBUTE
030750*        REQ-0188 -- BR-TK2 APPLIES HERE THE SAME AS FIFO/LIFO --
030760*        THE ISSUE MAY NOT EXCEED ON-HAND STOCK, SO WALK THE LOT
030770*        TABLE FIRST TO TOTAL WHAT IS ACTUALLY AVAILABLE BEFORE
030780*        TOUCHING WS-ISSUE-COST
030800     MOVE 0 TO WS-QTY-ACCUM.
030900     MOVE 0 TO WS-COST-ACCUM.
031000     PERFORM 2410-AVERAGE-STEP THRU 2410-AVERAGE-STEP-EXIT
031100         VARYING WS-LOT-SUB FROM 1 BY 1
031200         UNTIL WS-LOT-SUB > WS-LOT-COUNT.
031250     IF TK-SO-LUONG-XUAT > WS-QTY-ACCUM
031260*        BR-TK2 -- ON-HAND STOCK INSUFFICIENT TO COVER THE ISSUE
031270         MOVE 1 TO WS-ERROR-SW
031280     ELSE
031300     IF WS-QTY-ACCUM > 0
031400         COMPUTE WS-ISSUE-COST ROUNDED =
031500             WS-COST-ACCUM / WS-QTY-ACCUM
031600     ELSE
031700         MOVE 0 TO WS-ISSUE-COST.
031800     PERFORM 8000-ROUND-MONEY.
031900 2400-COST-AVERAGE-EXIT.
032000     EXIT.
032100*
032200 2410-AVERAGE-STEP.
032300     ADD WS-LOT-QTY (WS-LOT-SUB) TO WS-QTY-ACCUM.
032400     COMPUTE WS-COST-ACCUM = WS-COST-ACCUM +
032500         (WS-LOT-COST (WS-LOT-SUB) * WS-LOT-QTY (WS-LOT-SUB)).
032600 2410-AVERAGE-STEP-EXIT.
032700     EXIT.
032800*
032900******************************************************
033000*        ENDING BALANCE -- TONKHO ENTITY, BR-TK1/TK3  *
033100******************************************************
033200 2600-UPDATE-ENDING-BALANCE.
033300     MOVE WS-ISSUE-COST TO TK-GIA-VON-XUAT.
033400     COMPUTE TK-SO-LUONG-CUOI =
033500         TK-SO-LUONG-DAU + TK-SO-LUONG-NHAP - TK-SO-LUONG-XUAT.
033600     IF TK-SO-LUONG-CUOI = 0
033700         MOVE 0 TO TK-GIA-VON-CUOI
033800     ELSE
033900     IF WS-ISSUE-COST NOT = 0
034000*        BR-TK3 -- ISSUE COST TAKES PRIORITY WHEN PRESENT
034100         MOVE WS-ISSUE-COST TO TK-GIA-VON-CUOI
034200     ELSE
034300     IF TK-PP-TRUNG-BINH
034400         MOVE WS-ISSUE-COST TO TK-GIA-VON-CUOI
034500     ELSE
034600         MOVE TK-GIA-VON-NHAP TO TK-GIA-VON-CUOI.
034700     COMPUTE WS-VALUE-XUAT ROUNDED =
034800         TK-SO-LUONG-XUAT * TK-GIA-VON-XUAT.
034900     ADD WS-VALUE-XUAT TO WS-GRAND-VALUE.
035000*
035100 2900-WRITE-TONKHO-OUT.
035200     MOVE TON-KHO-REC TO TON-KHO-OUT-REC.
035300     WRITE TON-KHO-OUT-REC.
035400*
035500******************************************************
035600*        REPORT WRITING -- SEE REPORTS SECTION        *
035700******************************************************
035800 7000-WRITE-COSTING-LINE.
035900     MOVE SPACES TO TONKHO-RPT-LINE.
036000     MOVE TK-MA-SAN-PHAM         TO RD-MA-SAN-PHAM.
036100     MOVE TK-TEN-SAN-PHAM (1:30) TO RD-TEN-SAN-PHAM.
036200     MOVE TK-PHUONG-PHAP-TINH    TO RD-PHUONG-PHAP.
036300     IF WS-ERROR-SW = 1
036400         MOVE 'LOI'              TO RD-PHUONG-PHAP.
036500     MOVE TK-SO-LUONG-XUAT       TO RD-SO-LUONG-XUAT.
036600     MOVE TK-GIA-VON-XUAT        TO RD-GIA-VON-XUAT.
036700     MOVE WS-VALUE-XUAT          TO RD-GIA-TRI-XUAT.
036800     MOVE WS-RPT-DETAIL TO TONKHO-RPT-LINE.
036900     WRITE TONKHO-RPT-LINE.
037000*
037100 8000-WRITE-FINAL-TOTALS.
037200     MOVE WS-GRAND-VALUE TO RT-GRAND-VALUE.
037300     MOVE WS-RPT-TOTAL TO TONKHO-RPT-LINE.
037400     WRITE TONKHO-RPT-LINE.
037500     DISPLAY 'GV1500 -- PRODUCTS PROCESSED: ' WS-PRODUCTS-PROCESSED
037600         UPON CRT.
037700     DISPLAY 'GV1500 -- PRODUCTS REJECTED:  ' WS-PRODUCTS-REJECTED
037800         UPON CRT.
037900*
038000******************************************************
038100*        SHARED MONEY ROUNDING -- BR-T1               *
038200******************************************************
038300 8000-ROUND-MONEY.
038400*    WS-ISSUE-COST WAS ALREADY COMPUTED ROUNDED; THIS PARAGRAPH
038500*    EXISTS SO EVERY CALLER OF THE COSTING METHODS GOES THROUGH
038600*    ONE PLACE THAT ENFORCES HALF-UP, 2-DECIMAL MONEY SCALE
038700*    (BR-T1) EVEN IF A FUTURE METHOD FORGETS ROUNDED ON COMPUTE.
038800     IF WS-ISSUE-COST < 0
038900         MOVE 0 TO WS-ISSUE-COST.
039000*
039100 9000-CLOSE-FILES.
039200     CLOSE TONKHO-FILE-IN.
039300     CLOSE LUOTNHAP-FILE.
039400     CLOSE TONKHO-FILE-OUT.
039500     CLOSE TONKHO-RPT.
