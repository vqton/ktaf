000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CT3000.
000300 AUTHOR.        TRUNG NGUYEN.
000400 INSTALLATION.  KE-TOAN BATCH SERVICES.
000500 DATE-WRITTEN.  1988-09-30.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH ACCOUNTING CORE.
000800*****************************************************************
000900* CT3000  --  JOURNAL POSTING (CHUNG TU / BUT TOAN) BATCH.
001000* READS CHUNG-TU-REC SEQUENTIALLY, READS ITS OWNED BUT-TOAN-REC
001100* LINES AS A GROUPED DETAIL READ-AHEAD, SUMS DEBIT AND CREDIT
001200* LINES SEPARATELY, AND POSTS THE DOCUMENT (DRAFT TO POSTED)
001300* ONLY WHEN THERE IS AT LEAST ONE LINE AND THE DEBIT TOTAL
001400* EQUALS THE CREDIT TOTAL.  REJECTED DOCUMENTS REMAIN DRAFT.
001500*****************************************************************
001600* CHANGE LOG
001700*   1988-09-30  TRUNG   ORIG-0022  INITIAL RELEASE
001800*   1993-01-15  MINH    REQ-0210   ADD LOCKED-DOCUMENT GUARD --
001900*                                  LOCKED DOCS MAY NOT REPOST
002000*   1996-10-08  HANH    REQ-0281   ADD ZERO-LINE REJECT AND
002100*                                  REJECT REPORT COLUMN
002200*   1998-12-02  LOC     Y2K-0004   NGAY-CHUNG-TU ALREADY CCYYMMDD,
002300*                                  REVIEWED FOR Y2K -- NO CHANGE
002400*   2011-04-19  LOC     REQ-0512   BALANCE CHECK NOW SUMS EACH
002500*                                  LINE UNDER ITS OWN BT-CO-NO-FLAG
002600*                                  INSTEAD OF ASSUMING EVERY LINE
002700*                                  IS A DEBIT -- SEE BUTTOAN.DD.CBL
002800*                                  HEADER FOR WHY THE FLAG EXISTS
002900*   2013-02-11  MINH    REQ-0530   ADD VAT HELPER FOR INVOICE-TYPE
003000*                                  DOCUMENTS (LOAI-CHUNG-TU = 'HD')
003050*   2014-07-08  HANH    REQ-0541   LOCKED DOCS NOW RUN 2100-SUM-
003060*                                  LINES BEFORE THE REJECT TEST --
003070*                                  SKIPPING IT LEFT A LOCKED DOC'S
003080*                                  BUT-TOAN LINES UNCONSUMED AND
003090*                                  DESYNCED THE READ-AHEAD FOR
003095*                                  EVERY DOCUMENT AFTER IT
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     CONSOLE IS CRT.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT CHUNGTU-FILE-IN  ASSIGN TO CHTUIN
003900            ORGANIZATION IS LINE SEQUENTIAL
004000            FILE STATUS IS WS-CHUNGTU-STATUS.
004100     SELECT BUTTOAN-FILE     ASSIGN TO BUTOAN
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS IS WS-BUTTOAN-STATUS.
004400     SELECT CHUNGTU-FILE-OUT ASSIGN TO CHTUOOT
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS IS WS-CHTUOOT-STATUS.
004700     SELECT CHUNGTU-RPT      ASSIGN TO CHTURPT
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS WS-RPT-STATUS.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  CHUNGTU-FILE-IN
005400     LABEL RECORDS ARE STANDARD
005500     DATA RECORD IS CHUNG-TU-REC.
005600     COPY '/users/devel/chungtu.dd.cbl'.
005700 FD  BUTTOAN-FILE
005800     LABEL RECORDS ARE STANDARD
005900     DATA RECORD IS BUT-TOAN-REC.
006000     COPY '/users/devel/buttoan.dd.cbl'.
006100 FD  CHUNGTU-FILE-OUT
006200     LABEL RECORDS ARE STANDARD
006300     DATA RECORD IS CHUNGTU-OUT-REC.
006400 01  CHUNGTU-OUT-REC                  PIC X(120).
006500 FD  CHUNGTU-RPT
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS CHUNGTU-RPT-LINE.
006800 01  CHUNGTU-RPT-LINE                 PIC X(132).
006900*
007000 WORKING-STORAGE SECTION.
007100*--------------------------------------------------------------*
007200*    FILE STATUS AND SWITCHES                                  *
007300*--------------------------------------------------------------*
007400 01  WS-FILE-STATUSES.
007500     05  WS-CHUNGTU-STATUS            PIC XX.
007600     05  WS-BUTTOAN-STATUS            PIC XX.
007700     05  WS-CHTUOOT-STATUS            PIC XX.
007800     05  WS-RPT-STATUS                PIC XX.
007900 01  WS-SWITCHES.
008000     05  EOF-CHUNGTU-SW               PIC 9(1) COMP VALUE 0.
008100     05  EOF-BUTTOAN-SW               PIC 9(1) COMP VALUE 0.
008200     05  WS-LINE-HELD-SW              PIC 9(1) COMP VALUE 0.
008300     05  WS-REJECT-SW                 PIC 9(1) COMP VALUE 0.
008400*--------------------------------------------------------------*
008500*    BUT-TOAN READ-AHEAD BUFFER                                *
008600*--------------------------------------------------------------*
008700 01  WS-LINE-HOLD.
008800     05  WS-LINE-HOLD-DOC             PIC X(12).
008900     05  WS-LINE-HOLD-SO-TIEN         PIC S9(13)V99 COMP-3.
009000     05  WS-LINE-HOLD-FLAG            PIC X(1).
009100*--------------------------------------------------------------*
009200*    BALANCE-CHECK AND LINE-COUNT WORK FIELDS -- BR-CT1/2      *
009300*--------------------------------------------------------------*
009400 01  WS-CALC-FIELDS.
009500     05  WS-LINE-COUNT                PIC S9(5)      COMP VALUE 0.
009600     05  WS-TONG-NO                   PIC S9(13)V99 COMP-3 VALUE 0.
009700     05  WS-TONG-CO                   PIC S9(13)V99 COMP-3 VALUE 0.
009800     05  FILLER REDEFINES WS-TONG-CO.
009900         10  WS-TONG-CO-X             PIC S9(13)V99.
010000     05  WS-VAT-RATE                  PIC S9(3)V9999 COMP-3.
010100     05  WS-VAT-AMOUNT                 PIC S9(13)V99 COMP-3.
010200 01  WS-VAT-WORK REDEFINES WS-VAT-AMOUNT.
010300     05  WS-VAT-AMOUNT-X              PIC S9(13)V99.
010400*--------------------------------------------------------------*
010500*    CONTROL TOTALS -- FLOW STEP 5                              *
010600*--------------------------------------------------------------*
010700 01  WS-TOTALS.
010800     05  WS-GRAND-POSTED              PIC S9(15)V99 COMP-3 VALUE 0.
010900     05  WS-DOCS-POSTED                PIC S9(7)    COMP-3 VALUE 0.
011000     05  WS-DOCS-REJECTED               PIC S9(7)   COMP-3 VALUE 0.
011100*--------------------------------------------------------------*
011200*    REPORT LINE LAYOUT                                        *
011300*--------------------------------------------------------------*
011400 01  WS-RPT-DETAIL.
011500     05  RD-MA-CHUNG-TU               PIC X(12).
011600     05  FILLER                       PIC X(2).
011700     05  RD-LOAI-CHUNG-TU             PIC X(6).
011800     05  FILLER                       PIC X(2).
011900     05  RD-TONG-NO                   PIC Z(12)9.99.
012000     05  FILLER                       PIC X(2).
012100     05  RD-TONG-CO                   PIC Z(12)9.99.
012200     05  FILLER                       PIC X(2).
012300     05  RD-KET-QUA                   PIC X(8).
012400 01  WS-RPT-TOTAL.
012500     05  FILLER                       PIC X(10) VALUE 'POSTED: '.
012600     05  RT-DOCS-POSTED               PIC Z(6)9.
012700     05  FILLER                       PIC X(12) VALUE
012800         '  REJECTED: '.
012900     05  RT-DOCS-REJECTED             PIC Z(6)9.
013000     05  FILLER                       PIC X(14) VALUE
013100         '  TONG NO PTD: '.
013200     05  RT-GRAND-POSTED              PIC Z(12)9.99.
013300*
013400 PROCEDURE DIVISION.
013500*
013600 0100-MAIN-LINE.
013700     PERFORM 0200-OPEN-FILES.
013800     PERFORM 0300-READ-CHUNGTU.
013900     PERFORM 2000-PROCESS-DOCUMENT THRU 2000-PROCESS-DOCUMENT-EXIT
014000         UNTIL EOF-CHUNGTU-SW = 1.
014100     PERFORM 8000-WRITE-FINAL-TOTALS.
014200     PERFORM 9000-CLOSE-FILES.
014300     STOP RUN.
014400*
014500 0200-OPEN-FILES.
014600     OPEN INPUT  CHUNGTU-FILE-IN.
014700     OPEN INPUT  BUTTOAN-FILE.
014800     OPEN OUTPUT CHUNGTU-FILE-OUT.
014900     OPEN OUTPUT CHUNGTU-RPT.
015000     PERFORM 0310-READ-BUTTOAN.
015100*
015200 0300-READ-CHUNGTU.
015300     READ CHUNGTU-FILE-IN
015400         AT END MOVE 1 TO EOF-CHUNGTU-SW.
015500*
015600 0310-READ-BUTTOAN.
015700     READ BUTTOAN-FILE
015800         AT END MOVE 1 TO EOF-BUTTOAN-SW.
015900     IF EOF-BUTTOAN-SW = 1
016000         MOVE 0 TO WS-LINE-HELD-SW
016100     ELSE
016200         MOVE BT-MA-CHUNG-TU  TO WS-LINE-HOLD-DOC
016300         MOVE BT-SO-TIEN      TO WS-LINE-HOLD-SO-TIEN
016400         MOVE BT-CO-NO-FLAG   TO WS-LINE-HOLD-FLAG
016500         MOVE 1               TO WS-LINE-HELD-SW.
016600*
016700******************************************************
016800*        MAIN SECTION                                 *
016900******************************************************
017000 2000-PROCESS-DOCUMENT.
017100     MOVE 0 TO WS-REJECT-SW.
017150*        REQ-0541 -- 2100-SUM-LINES MUST RUN FOR EVERY DOCUMENT,
017160*        LOCKED ONES INCLUDED.  IT IS THE ONLY PARAGRAPH THAT
017170*        ADVANCES THE BUT-TOAN READ-AHEAD -- SKIPPING IT FOR A
017180*        LOCKED DOCUMENT LEAVES ITS LINES UNCONSUMED AND DESYNCS
017190*        THE HOLD BUFFER AGAINST EVERY DOCUMENT FOR THE REST OF
017195*        THE RUN.  IT ALSO RE-TOTALS WS-TONG-NO/WS-TONG-CO TO THIS
017196*        DOCUMENT'S OWN LINES SO THE REPORT LINE AND VAT HELPER
017197*        BELOW NEVER PRINT A STALE CARRIED-OVER AMOUNT.
017200     PERFORM 2100-SUM-LINES THRU 2100-SUM-LINES-EXIT.
017210     IF CT-LA-LOCKED
017220*        REQ-0210 -- LOCKED DOCUMENTS MAY NEVER REPOST
017230         MOVE 1 TO WS-REJECT-SW
017240     ELSE
017700         PERFORM 2200-CHECK-BALANCE.
017800     IF WS-REJECT-SW = 0
017900         PERFORM 2300-POST-DOCUMENT
018000         ADD 1 TO WS-DOCS-POSTED
018100         ADD WS-TONG-NO TO WS-GRAND-POSTED
018200     ELSE
018300         ADD 1 TO WS-DOCS-REJECTED.
018400     IF CT-LOAI-CHUNG-TU = 'HD'
018500         PERFORM 2400-CALC-VAT.
018600     PERFORM 7000-WRITE-CHUNGTU-LINE.
018700     PERFORM 2900-WRITE-CHUNGTU-OUT.
018800     PERFORM 0300-READ-CHUNGTU.
018900 2000-PROCESS-DOCUMENT-EXIT.
019000     EXIT.
019100*
019200******************************************************
019300*        LINE SUMMING AND BALANCE CHECK -- BR-CT2       *
019400******************************************************
019500 2100-SUM-LINES.
019600     MOVE 0 TO WS-LINE-COUNT.
019700     MOVE 0 TO WS-TONG-NO.
019800     MOVE 0 TO WS-TONG-CO.
019900     PERFORM 2110-SUM-ONE-LINE THRU 2110-SUM-ONE-LINE-EXIT
020000         UNTIL WS-LINE-HELD-SW = 0
020100            OR WS-LINE-HOLD-DOC NOT = CT-MA-CHUNG-TU.
020200 2100-SUM-LINES-EXIT.
020300     EXIT.
020400*
020500 2110-SUM-ONE-LINE.
020600     ADD 1 TO WS-LINE-COUNT.
020700     IF WS-LINE-HOLD-FLAG = 'N'
020800         ADD WS-LINE-HOLD-SO-TIEN TO WS-TONG-NO
020900     ELSE
021000     IF WS-LINE-HOLD-FLAG = 'C'
021100         ADD WS-LINE-HOLD-SO-TIEN TO WS-TONG-CO.
021200     PERFORM 0310-READ-BUTTOAN.
021300 2110-SUM-ONE-LINE-EXIT.
021400     EXIT.
021500*
021600 2200-CHECK-BALANCE.
021700*    BR-CT2 -- REJECT IF ZERO LINES OR NO NOT EQUAL TO CO
021800     IF WS-LINE-COUNT = 0
021900         MOVE 1 TO WS-REJECT-SW
022000     ELSE
022100     IF WS-TONG-NO NOT = WS-TONG-CO
022200         MOVE 1 TO WS-REJECT-SW.
022300*
022400 2300-POST-DOCUMENT.
022500*    BR-CT1 -- DRAFT TO POSTED IS THE ONLY TRANSITION THIS
022600*    BATCH DRIVES; POSTED/LOCKED/CANCELLED DOCS PASS THROUGH.
022700     IF CT-LA-DRAFT
022800         MOVE 'POSTED' TO CT-TRANG-THAI.
022900*
023000 2400-CALC-VAT.
023100*    BR-CT3 -- SHARED HELPER, INVOICE-TYPE DOCUMENTS ONLY.  VAT
023200*    RATE IS NOT CARRIED ON CHUNG-TU-REC -- THIS SHOP'S STANDARD
023300*    OUTPUT VAT RATE IS HELD HERE AS A SITE CONSTANT UNTIL THE
023400*    DOCUMENT LAYOUT GROWS A PER-DOCUMENT RATE FIELD.
023500     MOVE 10.0000 TO WS-VAT-RATE.
023600     IF WS-VAT-RATE < 0 OR WS-VAT-RATE > 100
023700         MOVE 0 TO WS-VAT-AMOUNT
023800     ELSE
023900         COMPUTE WS-VAT-AMOUNT ROUNDED =
024000             WS-TONG-NO * WS-VAT-RATE / 100.
024100*
024200 2900-WRITE-CHUNGTU-OUT.
024300     MOVE CHUNG-TU-REC TO CHUNGTU-OUT-REC.
024400     WRITE CHUNGTU-OUT-REC.
024500*
024600******************************************************
024700*        REPORT WRITING                               *
024800******************************************************
024900 7000-WRITE-CHUNGTU-LINE.
025000     MOVE SPACES TO CHUNGTU-RPT-LINE.
025100     MOVE CT-MA-CHUNG-TU    TO RD-MA-CHUNG-TU.
025200     MOVE CT-LOAI-CHUNG-TU  TO RD-LOAI-CHUNG-TU.
025300     MOVE WS-TONG-NO        TO RD-TONG-NO.
025400     MOVE WS-TONG-CO        TO RD-TONG-CO.
025500     IF WS-REJECT-SW = 1
025600         MOVE 'REJECT'      TO RD-KET-QUA
025700     ELSE
025800         MOVE 'POSTED'      TO RD-KET-QUA.
025900     MOVE WS-RPT-DETAIL TO CHUNGTU-RPT-LINE.
026000     WRITE CHUNGTU-RPT-LINE.
026100*
026200 8000-WRITE-FINAL-TOTALS.
026300     MOVE WS-DOCS-POSTED   TO RT-DOCS-POSTED.
026400     MOVE WS-DOCS-REJECTED TO RT-DOCS-REJECTED.
026500     MOVE WS-GRAND-POSTED  TO RT-GRAND-POSTED.
026600     MOVE WS-RPT-TOTAL TO CHUNGTU-RPT-LINE.
026700     WRITE CHUNGTU-RPT-LINE.
026800     DISPLAY 'CT3000 -- DOCUMENTS POSTED:   ' WS-DOCS-POSTED
026900         UPON CRT.
027000     DISPLAY 'CT3000 -- DOCUMENTS REJECTED: ' WS-DOCS-REJECTED
027100         UPON CRT.
027200*
027300 9000-CLOSE-FILES.
027400     CLOSE CHUNGTU-FILE-IN.
027500     CLOSE BUTTOAN-FILE.
027600     CLOSE CHUNGTU-FILE-OUT.
027700     CLOSE CHUNGTU-RPT.
