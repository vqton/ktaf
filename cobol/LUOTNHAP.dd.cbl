000100*****************************************************************
000200* LUOTNHAP.DD.CBL                                               *
000300* LUOT-NHAP-REC  --  INVENTORY RECEIPT LOT, REPEATING DETAIL    *
000400* ROW UNDER TON-KHO-REC, GROUPED BY MA-SAN-PHAM, ORDERED BY     *
000500* THU-TU-LO ASCENDING (1 = EARLIEST).  COPY MEMBER ONLY.        *
000600*****************************************************************
000700* REVISION HISTORY
000800*   1990-07-19  HANH    ORIG-0088  INITIAL LAYOUT FOR FIFO/LIFO
000900*   1993-05-14  TRUNG   REQ-0228   ADD THU-TU-LO SEQUENCE FIELD
001000*   1998-12-02  LOC     Y2K-0004   REVIEWED FOR Y2K -- NO 2-DIGIT
001100*                                  YEAR FIELDS PRESENT, NO CHANGE
001200*****************************************************************
001300 01  LUOT-NHAP-REC.
001400     05  LN-MA-SAN-PHAM              PIC X(20).
001500     05  LN-SO-LUONG-LO               PIC S9(9)V9999 COMP-3.
001600     05  LN-GIA-LO                    PIC S9(13)V99  COMP-3.
001700     05  LN-THU-TU-LO                 PIC S9(4)      COMP-3.
001800     05  FILLER                       PIC X(30).
