000100*****************************************************************
000200* DONHANG.DD.CBL                                                *
000300* DON-HANG-REC  --  SALES ORDER HEADER.  ONE ROW PER ORDER;     *
000400* OWNS A GROUP OF DON-HANG-CHI-TIET-REC LINES KEYED BY          *
000500* MA-DON-HANG.  SAME TOTAL/VAT/BALANCE-DUE ARITHMETIC APPLIES   *
000600* TO HOA-DON (INVOICE) PER BR-DH5 -- NO SEPARATE INVOICE FILE   *
000700* EXISTS SO HOA-DON IS NOT GIVEN ITS OWN LAYOUT.                *
000800* COPY MEMBER ONLY, NO PROCEDURE DIVISION.                      *
000900*****************************************************************
001000* REVISION HISTORY
001100*   1992-06-02  MINH    ORIG-0112  INITIAL ORDER HEADER LAYOUT
001200*   1994-08-22  TRUNG   REQ-0256   ADD TIEN-VAT-PCT, HEADER TOTALS
001300*   1997-02-17  HANH    REQ-0299   ADD TIEN-DA-THANH-TOAN /
001400*                                  TIEN-CON-NO FOR PAYMENT TRACKING
001500*   2000-03-09  LOC     Y2K-0012   CONFIRMED NO 2-DIGIT YEAR
001600*                                  FIELDS IN THIS RECORD
001700*   2004-09-30  LOC     REQ-0455   ADD TRANG-THAI LIFECYCLE FLAG
001800*****************************************************************
001900 01  DON-HANG-REC.
002000*--------------------------------------------------------------*
002100*    KEY AND CUSTOMER                                           *
002200*--------------------------------------------------------------*
002300     05  DH-MA-DON-HANG                PIC X(12).
002400     05  DH-MA-KHACH-HANG               PIC X(20).
002500*--------------------------------------------------------------*
002600*    VAT RATE -- REQ-0256                                       *
002700*--------------------------------------------------------------*
002800     05  DH-TIEN-VAT-PCT                PIC S9(3)V9999 COMP-3.
002900*--------------------------------------------------------------*
003000*    HEADER TOTALS -- COMPUTED BY DH3500, BR-DH2                *
003100*--------------------------------------------------------------*
003200     05  DH-TONG-GIA-HANG                PIC S9(13)V99 COMP-3.
003300     05  DH-TONG-TIEN-VAT                 PIC S9(13)V99 COMP-3.
003400     05  DH-TONG-CONG                      PIC S9(13)V99 COMP-3.
003500     05  FILLER REDEFINES DH-TONG-CONG.
003600         10  DH-TONG-CONG-X               PIC S9(13)V99.
003700*--------------------------------------------------------------*
003800*    PAYMENT TRACKING -- REQ-0299, BR-DH3                       *
003900*--------------------------------------------------------------*
004000     05  DH-TIEN-DA-THANH-TOAN            PIC S9(13)V99 COMP-3.
004100     05  DH-TIEN-CON-NO                    PIC S9(13)V99 COMP-3.
004200*--------------------------------------------------------------*
004300*    LIFECYCLE -- REQ-0455, BR-DH4                              *
004400*--------------------------------------------------------------*
004500     05  DH-TRANG-THAI                     PIC X(9).
004600         88  DH-LA-DRAFT                   VALUE 'DRAFT'.
004700         88  DH-LA-CONFIRMED                VALUE 'CONFIRMED'.
004800         88  DH-LA-SHIPPING                  VALUE 'SHIPPING'.
004900         88  DH-LA-DELIVERED                  VALUE 'DELIVERED'.
005000         88  DH-LA-PAID                        VALUE 'PAID'.
005100         88  DH-LA-CANCELLED                    VALUE 'CANCELLED'.
005200*--------------------------------------------------------------*
005300*    RESERVED GROWTH                                            *
005400*--------------------------------------------------------------*
005500     05  FILLER                              PIC X(15).
