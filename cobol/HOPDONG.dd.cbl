000100*****************************************************************
000200* HOPDONG.DD.CBL                                                *
000300* HOP-DONG-DICH-VU-REC  --  SERVICE CONTRACT MASTER, ONE ROW    *
000400* PER CONTRACT.  DRIVES THE REVENUE-RECOGNITION BATCH, DT2500.  *
000500* COPY MEMBER ONLY, NO PROCEDURE DIVISION.                      *
000600*****************************************************************
000700* REVISION HISTORY
000800*   1995-11-20  MINH    ORIG-0330  INITIAL SERVICE CONTRACT LAYOUT
000900*                                  (MILESTONE METHOD ONLY)
001000*   1997-02-17  HANH    REQ-0299   ADD PERCENT-OF-COMPLETION FIELDS
001100*                                  (CHI-PHI-DU-KIEN / THUC-TE)
001200*   1999-01-12  HANH    Y2K-0004   REVIEWED FOR Y2K -- NO DATE
001300*                                  FIELDS IN THIS RECORD, NO CHANGE
001400*   2004-09-30  LOC     REQ-0455   ADD HD-PHUONG-PHAP-GN --
001500*                                  DT2500 NEEDS A PER-CONTRACT
001600*                                  METHOD FLAG TO CHOOSE AMONG
001700*                                  MILESTONE / POC / HOAN-TAT;
001800*                                  THE ORIGINAL LAYOUT HAD NONE
001900*   2008-05-02  LOC     REQ-0488   ADD TRANG-THAI LIFECYCLE FLAG
002000*****************************************************************
002100 01  HOP-DONG-DICH-VU-REC.
002200*--------------------------------------------------------------*
002300*    KEY AND CUSTOMER                                           *
002400*--------------------------------------------------------------*
002500     05  HD-MA-HOP-DONG                 PIC X(12).
002600     05  HD-MA-KHACH-HANG                PIC X(20).
002700*--------------------------------------------------------------*
002800*    CONTRACT VALUE AND COST -- BR-DT4, BR-DT5                  *
002900*--------------------------------------------------------------*
003000     05  HD-TONG-GIA-TRI-HOP-DONG         PIC S9(13)V99 COMP-3.
003100     05  HD-TONG-CHI-PHI-DU-KIEN           PIC S9(13)V99 COMP-3.
003200     05  HD-TONG-CHI-PHI-THUC-TE            PIC S9(13)V99 COMP-3.
003300*--------------------------------------------------------------*
003400*    RECOGNIZED REVENUE -- COMPUTED BY DT2500, BR-DT1/2/3/6      *
003500*--------------------------------------------------------------*
003600     05  HD-TONG-DOANH-THU-CONG-NHAN          PIC S9(13)V99 COMP-3.
003700     05  FILLER REDEFINES HD-TONG-DOANH-THU-CONG-NHAN.
003800         10  HD-DOANH-THU-X                   PIC S9(13)V99.
003900*--------------------------------------------------------------*
004000*    MILESTONE METHOD INPUTS -- BR-DT1                          *
004100*--------------------------------------------------------------*
004200     05  HD-PERCENT-COMPLETE                   PIC S9(3)V9999 COMP-3.
004300     05  HD-SO-MILESTONE                        PIC S9(4)      COMP-3.
004400     05  HD-MILESTONE-HOAN-THANH                 PIC S9(4)     COMP-3.
004500*--------------------------------------------------------------*
004600*    REVENUE RECOGNITION METHOD -- REQ-0455                     *
004700*--------------------------------------------------------------*
004800     05  HD-PHUONG-PHAP-GN                        PIC X(10).
004900         88  HD-PP-MILESTONE                      VALUE 'MILESTONE'.
005000         88  HD-PP-POC                            VALUE 'POC'.
005100         88  HD-PP-HOAN-TAT                       VALUE 'HOAN_TAT'.
005200*--------------------------------------------------------------*
005300*    LIFECYCLE -- REQ-0488, BR-DT7                               *
005400*--------------------------------------------------------------*
005500     05  HD-TRANG-THAI                             PIC X(9).
005600         88  HD-LA-DRAFT                           VALUE 'DRAFT'.
005700         88  HD-LA-ACTIVE                          VALUE 'ACTIVE'.
005800         88  HD-LA-COMPLETED                        VALUE 'COMPLETED'.
005900         88  HD-LA-CANCELLED                         VALUE 'CANCELLED'.
006000*--------------------------------------------------------------*
006100*    RESERVED GROWTH                                            *
006200*--------------------------------------------------------------*
006300     05  FILLER                                     PIC X(15).
