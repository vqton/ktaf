000100*****************************************************************
000200* KHACHHANG.DD.CBL                                              *
000300* KHACH-HANG-REC  --  CUSTOMER / RECEIVABLE MASTER, ONE ROW PER *
000400* CUSTOMER.  AGING BUCKETS FEED THE ALLOWANCE-FOR-DOUBTFUL-     *
000500* DEBTS BATCH, DP2000.  COPY MEMBER ONLY, NO PROCEDURE DIVISION.*
000600*****************************************************************
000700* REVISION HISTORY
000800*   1991-03-11  MINH    ORIG-0097  INITIAL CUSTOMER/AGING LAYOUT
000900*   1994-08-22  TRUNG   REQ-0255   SPLIT SINGLE "NO-QUA-HAN" INTO
001000*                                  FOUR AGING BUCKETS PER BTC RULE
001100*   1997-02-17  HANH    REQ-0299   ADD DU-PHONG-KY-TRUOC FOR
001200*                                  PERIOD-OVER-PERIOD ADJUSTMENT
001300*   1999-01-12  HANH    Y2K-0004   REVIEWED FOR Y2K -- NO DATE
001400*                                  FIELDS IN THIS RECORD, NO CHANGE
001500*   2006-06-05  LOC     REQ-0470   RESERVE FILLER FOR PLANNED
001600*                                  CUSTOMER-RISK-CLASS FIELD
001700*****************************************************************
001800 01  KHACH-HANG-REC.
001900*--------------------------------------------------------------*
002000*    KEY AND NAME                                               *
002100*--------------------------------------------------------------*
002200     05  KH-MA-KHACH-HANG             PIC X(20).
002300     05  KH-TEN-KHACH-HANG            PIC X(40).
002400*--------------------------------------------------------------*
002500*    AGING BUCKETS -- REQ-0255                                  *
002600*--------------------------------------------------------------*
002700     05  KH-NO-TRUOC-3-THANG          PIC S9(13)V99 COMP-3.
002800     05  KH-NO-3-DEN-6-THANG          PIC S9(13)V99 COMP-3.
002900     05  KH-NO-6-DEN-12-THANG         PIC S9(13)V99 COMP-3.
003000     05  KH-NO-TREN-12-THANG          PIC S9(13)V99 COMP-3.
003100*--------------------------------------------------------------*
003200*    TOTAL OUTSTANDING AND PRIOR-PERIOD ALLOWANCE -- REQ-0299   *
003300*--------------------------------------------------------------*
003400     05  KH-TONG-NO-PHAI-THU          PIC S9(13)V99 COMP-3.
003500     05  KH-DU-PHONG-KY-TRUOC         PIC S9(13)V99 COMP-3.
003600*--------------------------------------------------------------*
003700*    FILLER REDEFINES -- GROSS/NET AGING VIEW USED BY DP2000's  *
003800*    CONTROL-TOTAL DISPLAY, REQ-0299                            *
003900*--------------------------------------------------------------*
004000     05  FILLER REDEFINES KH-DU-PHONG-KY-TRUOC.
004100         10  KH-DU-PHONG-KY-TRUOC-X   PIC S9(13)V99.
004200*--------------------------------------------------------------*
004300*    REQ-0470 -- RESERVED, PLANNED RISK-CLASS FIELD (NOT USED)  *
004400*--------------------------------------------------------------*
004500     05  FILLER                       PIC X(20).
