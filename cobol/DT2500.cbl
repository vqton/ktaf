000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DT2500.
000300 AUTHOR.        LOC TRAN.
000400 INSTALLATION.  KE-TOAN BATCH SERVICES.
000500 DATE-WRITTEN.  1995-11-20.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH ACCOUNTING CORE.
000800*****************************************************************
000900* DT2500  --  SERVICE-CONTRACT REVENUE RECOGNITION (DOANH THU
001000* DICH VU) BATCH.  READS HOP-DONG-DICH-VU-REC SEQUENTIALLY,
001100* SKIPS DRAFT/CANCELLED CONTRACTS, RECOGNIZES REVENUE UNDER THE
001200* CONTRACT'S OWN METHOD (MILESTONE / PERCENT-OF-COMPLETION /
001300* COMPLETED-CONTRACT), CAPS RECOGNIZED REVENUE AT CONTRACT VALUE,
001400* AND FLAGS LOSS CONTRACTS WHERE BUDGETED COST EXCEEDS VALUE.
001500*****************************************************************
001600* CHANGE LOG
001700*   1995-11-20  LOC     ORIG-0330  INITIAL RELEASE, MILESTONE
001800*                                  METHOD ONLY
001900*   1997-02-17  HANH    REQ-0299   ADD PERCENTAGE-OF-COMPLETION
002000*                                  METHOD (CHI-PHI RATIO)
002100*   1999-01-12  MINH    Y2K-0004   REVIEWED FOR Y2K -- NO 2-DIGIT
002200*                                  YEAR FIELDS IN THIS PROGRAM
002300*   2002-08-04  MINH    REQ-0410   ADD COMPLETED-CONTRACT METHOD
002400*                                  AND LOSS-CONTRACT FLAG
002500*   2004-09-30  LOC     REQ-0455   DISPATCH ON THE NEW PER-
002600*                                  CONTRACT PHUONG-PHAP-GN FLAG
002700*                                  INSTEAD OF A RUN PARAMETER --
002800*                                  DIFFERENT CONTRACTS IN THE SAME
002900*                                  RUN CAN USE DIFFERENT METHODS
003000*   2008-05-02  LOC     REQ-0488   SKIP DRAFT/CANCELLED CONTRACTS
003100*                                  PER LIFECYCLE REVIEW
003150*   2010-11-09  HANH    REQ-0460   DROP THE UNUSED METHOD-PRINT
003160*                                  ABBREVIATION TABLE -- THE RPT
003170*                                  LINE NEVER CARRIED A METHOD
003180*                                  COLUMN -- AND CHECK THE GRAND
003190*                                  REVENUE TOTAL FOR NEGATIVE
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CONSOLE IS CRT.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT HOPDONG-FILE-IN  ASSIGN TO HOPDGIN
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS IS WS-HOPDONG-STATUS.
004200     SELECT HOPDONG-FILE-OUT ASSIGN TO HOPDGOT
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS IS WS-HOPDOOT-STATUS.
004500     SELECT HOPDONG-RPT      ASSIGN TO HOPDGRPT
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS WS-RPT-STATUS.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  HOPDONG-FILE-IN
005200     LABEL RECORDS ARE STANDARD
005300     DATA RECORD IS HOP-DONG-DICH-VU-REC.
005400     COPY '/users/devel/hopdong.dd.cbl'.
005500 FD  HOPDONG-FILE-OUT
005600     LABEL RECORDS ARE STANDARD
005700     DATA RECORD IS HOPDONG-OUT-REC.
005800 01  HOPDONG-OUT-REC                  PIC X(170).
005900 FD  HOPDONG-RPT
006000     LABEL RECORDS ARE STANDARD
006100     DATA RECORD IS HOPDONG-RPT-LINE.
006200 01  HOPDONG-RPT-LINE                 PIC X(132).
006300*
006400 WORKING-STORAGE SECTION.
006500*--------------------------------------------------------------*
006600*    FILE STATUS AND SWITCHES                                  *
006700*--------------------------------------------------------------*
006800 01  WS-FILE-STATUSES.
006900     05  WS-HOPDONG-STATUS            PIC XX.
007000     05  WS-HOPDOOT-STATUS            PIC XX.
007100     05  WS-RPT-STATUS                PIC XX.
007200 01  WS-SWITCHES.
007300     05  EOF-HOPDONG-SW               PIC 9(1) COMP VALUE 0.
007400     05  WS-SKIP-SW                   PIC 9(1) COMP VALUE 0.
007500     05  WS-ERROR-SW                  PIC 9(1) COMP VALUE 0.
007600     05  WS-LOSS-SW                   PIC 9(1) COMP VALUE 0.
007700*--------------------------------------------------------------*
007800*    REVENUE / PROFIT WORK FIELDS -- BR-DT1 THRU BR-DT6        *
007900*--------------------------------------------------------------*
008000 01  WS-CALC-FIELDS.
008100     05  WS-PERCENT-COMPLETION        PIC S9(3)V9999 COMP-3.
008200     05  WS-REVENUE                   PIC S9(13)V99  COMP-3.
008300     05  WS-ESTIMATED-PROFIT           PIC S9(13)V99 COMP-3.
008400     05  FILLER REDEFINES WS-ESTIMATED-PROFIT.
008500         10  WS-ESTIMATED-PROFIT-X     PIC S9(13)V99.
008600     05  WS-LOSS-FLAG                  PIC X(1)      VALUE 'N'.
008700         88  WS-IS-LOSS-CONTRACT        VALUE 'Y'.
010000*--------------------------------------------------------------*
010100*    CONTROL TOTALS -- FLOW STEP 6                              *
010200*--------------------------------------------------------------*
010300 01  WS-TOTALS.
010400     05  WS-GRAND-REVENUE              PIC S9(15)V99 COMP-3 VALUE 0.
010410     05  FILLER REDEFINES WS-GRAND-REVENUE.
010420         10  WS-GRAND-REVENUE-X       PIC S9(15)V99.
010500     05  WS-CONTRACTS-PROCESSED          PIC S9(7)   COMP-3 VALUE 0.
010600     05  WS-CONTRACTS-SKIPPED             PIC S9(7)  COMP-3 VALUE 0.
010700     05  WS-LOSS-CONTRACT-COUNT            PIC S9(7) COMP-3 VALUE 0.
010800*--------------------------------------------------------------*
010900*    REPORT LINE LAYOUT                                        *
011000*--------------------------------------------------------------*
011100 01  WS-RPT-DETAIL.
011200     05  RD-MA-HOP-DONG               PIC X(12).
011300     05  FILLER                       PIC X(2).
011400     05  RD-MA-KHACH-HANG             PIC X(20).
011500     05  FILLER                       PIC X(2).
011600     05  RD-TONG-GIA-TRI              PIC Z(12)9.99.
011700     05  FILLER                       PIC X(2).
011800     05  RD-DOANH-THU-CONG-NHAN       PIC Z(12)9.99.
011900     05  FILLER                       PIC X(2).
012000     05  RD-LAI-LO                    PIC -(12)9.99.
012100     05  FILLER                       PIC X(2).
012200     05  RD-LO-FLAG                   PIC X(1).
012300 01  WS-RPT-TOTAL.
012400     05  FILLER                       PIC X(22) VALUE
012500         'TONG DOANH THU CN:    '.
012600     05  RT-GRAND-REVENUE             PIC Z(12)9.99.
012700     05  FILLER                       PIC X(16) VALUE
012800         '   SO HOP DONG LO: '.
012900     05  RT-LOSS-COUNT                PIC Z(6)9.
013000*
013100 PROCEDURE DIVISION.
013200*
013300 0100-MAIN-LINE.
013400     PERFORM 0200-OPEN-FILES.
013500     PERFORM 0300-READ-HOPDONG.
013600     PERFORM 2000-PROCESS-CONTRACT THRU 2000-PROCESS-CONTRACT-EXIT
013700         UNTIL EOF-HOPDONG-SW = 1.
013800     PERFORM 8000-WRITE-FINAL-TOTALS.
013900     PERFORM 9000-CLOSE-FILES.
014000     STOP RUN.
014100*
014200 0200-OPEN-FILES.
014300     OPEN INPUT  HOPDONG-FILE-IN.
014400     OPEN OUTPUT HOPDONG-FILE-OUT.
014500     OPEN OUTPUT HOPDONG-RPT.
014600*
014700 0300-READ-HOPDONG.
014800     READ HOPDONG-FILE-IN
014900         AT END MOVE 1 TO EOF-HOPDONG-SW.
015000*
015100******************************************************
015200*        MAIN SECTION                                 *
015300******************************************************
015400 2000-PROCESS-CONTRACT.
015500     MOVE 0 TO WS-ERROR-SW.
015600     MOVE 0 TO WS-SKIP-SW.
015700*    FLOW STEP 2 -- DRAFT/CANCELLED CONTRACTS RECOGNIZE NOTHING
015800     IF HD-LA-DRAFT OR HD-LA-CANCELLED
015900         MOVE 1 TO WS-SKIP-SW
016000         ADD 1 TO WS-CONTRACTS-SKIPPED
016100     ELSE
016200         IF HD-PP-MILESTONE
016300             PERFORM 2100-CALC-MILESTONE
016500         ELSE
016600         IF HD-PP-POC
016800             PERFORM 2200-CALC-PERCENT-COMPLETION
016900         ELSE
017000         IF HD-PP-HOAN-TAT
017200             PERFORM 2300-CALC-COMPLETED-CONTRACT
017300         ELSE
017400             MOVE 1 TO WS-ERROR-SW.
017500     IF WS-SKIP-SW = 0 AND WS-ERROR-SW = 0
017600         PERFORM 2400-CAP-REVENUE
017700         PERFORM 2500-CALC-PROFIT-LOSS
017800         MOVE WS-REVENUE TO HD-TONG-DOANH-THU-CONG-NHAN
017900         ADD 1 TO WS-CONTRACTS-PROCESSED
018000         ADD WS-REVENUE TO WS-GRAND-REVENUE
018100         PERFORM 2900-WRITE-HOPDONG-OUT.
018200     PERFORM 7000-WRITE-HOPDONG-LINE.
018300     PERFORM 0300-READ-HOPDONG.
018400 2000-PROCESS-CONTRACT-EXIT.
018500     EXIT.
018600*
018700******************************************************
018800*        REVENUE RECOGNITION METHODS -- BR-DT1/2/3     *
018900******************************************************
019000 2100-CALC-MILESTONE.
019100*    BR-DT1 -- PERCENT-COMPLETE MUST FALL IN [0,100]
019200     IF HD-PERCENT-COMPLETE < 0 OR HD-PERCENT-COMPLETE > 100
019300         MOVE 1 TO WS-ERROR-SW
019400         MOVE 0 TO WS-REVENUE
019500     ELSE
019600         COMPUTE WS-REVENUE ROUNDED =
019700             HD-TONG-GIA-TRI-HOP-DONG * HD-PERCENT-COMPLETE / 100.
019800*
019900 2200-CALC-PERCENT-COMPLETION.
020000*    BR-DT2 -- BUDGETED COST OF ZERO IS A VALIDATION ERROR
020100     IF HD-TONG-CHI-PHI-DU-KIEN = 0
020200         MOVE 1 TO WS-ERROR-SW
020300         MOVE 0 TO WS-REVENUE
020400     ELSE
020500         COMPUTE WS-PERCENT-COMPLETION ROUNDED =
020600             HD-TONG-CHI-PHI-THUC-TE / HD-TONG-CHI-PHI-DU-KIEN
020700         COMPUTE WS-REVENUE ROUNDED =
020800             HD-TONG-GIA-TRI-HOP-DONG * WS-PERCENT-COMPLETION.
020900*
021000 2300-CALC-COMPLETED-CONTRACT.
021100*    BR-DT3 -- FULL VALUE ONLY WHEN COMPLETED, ELSE ZERO
021200     IF HD-LA-COMPLETED
021300         MOVE HD-TONG-GIA-TRI-HOP-DONG TO WS-REVENUE
021400     ELSE
021500         MOVE 0 TO WS-REVENUE.
021600*
021700******************************************************
021800*        CAP AND PROFIT/LOSS -- BR-DT4/5/6              *
021900******************************************************
022000 2400-CAP-REVENUE.
022100     IF WS-REVENUE > HD-TONG-GIA-TRI-HOP-DONG
022200         MOVE HD-TONG-GIA-TRI-HOP-DONG TO WS-REVENUE.
022300*
022400 2500-CALC-PROFIT-LOSS.
022500     COMPUTE WS-ESTIMATED-PROFIT =
022600         HD-TONG-GIA-TRI-HOP-DONG - HD-TONG-CHI-PHI-DU-KIEN.
022700     MOVE 'N' TO WS-LOSS-FLAG.
022800     IF HD-TONG-CHI-PHI-DU-KIEN > HD-TONG-GIA-TRI-HOP-DONG
022900         MOVE 'Y' TO WS-LOSS-FLAG
023000         ADD 1 TO WS-LOSS-CONTRACT-COUNT.
023100*
023200 2900-WRITE-HOPDONG-OUT.
023300     MOVE HOP-DONG-DICH-VU-REC TO HOPDONG-OUT-REC.
023400     WRITE HOPDONG-OUT-REC.
023500*
023600******************************************************
023700*        REPORT WRITING                               *
023800******************************************************
023900 7000-WRITE-HOPDONG-LINE.
024000     MOVE SPACES TO HOPDONG-RPT-LINE.
024100     MOVE HD-MA-HOP-DONG          TO RD-MA-HOP-DONG.
024200     MOVE HD-MA-KHACH-HANG        TO RD-MA-KHACH-HANG.
024300     MOVE HD-TONG-GIA-TRI-HOP-DONG TO RD-TONG-GIA-TRI.
024400     IF WS-SKIP-SW = 1
024500         MOVE 0 TO RD-DOANH-THU-CONG-NHAN
024600         MOVE 0 TO RD-LAI-LO
024700         MOVE 'N' TO RD-LO-FLAG
024800     ELSE
024900     IF WS-ERROR-SW = 1
025000         MOVE 0 TO RD-DOANH-THU-CONG-NHAN
025100         MOVE 0 TO RD-LAI-LO
025200         MOVE 'N' TO RD-LO-FLAG
025300     ELSE
025400         MOVE WS-REVENUE           TO RD-DOANH-THU-CONG-NHAN
025500         MOVE WS-ESTIMATED-PROFIT  TO RD-LAI-LO
025600         MOVE WS-LOSS-FLAG         TO RD-LO-FLAG.
025700     MOVE WS-RPT-DETAIL TO HOPDONG-RPT-LINE.
025800     WRITE HOPDONG-RPT-LINE.
025900*
026000 8000-WRITE-FINAL-TOTALS.
026010*        REQ-0460 -- RT-GRAND-REVENUE IS ZERO-SUPPRESSED AND
026020*        CANNOT SHOW A SIGN, SO CHECK THE UNEDITED VIEW FIRST --
026030*        A NEGATIVE GRAND TOTAL MEANS A CAP OR SKIP RULE UPSTREAM
026040*        LET A CONTRACT'S REVENUE GO NEGATIVE
026050     IF WS-GRAND-REVENUE-X < 0
026060         DISPLAY 'DT2500 -- WARNING, GRAND REVENUE NEGATIVE'
026070             UPON CRT.
026100     MOVE WS-GRAND-REVENUE       TO RT-GRAND-REVENUE.
026200     MOVE WS-LOSS-CONTRACT-COUNT TO RT-LOSS-COUNT.
026300     MOVE WS-RPT-TOTAL TO HOPDONG-RPT-LINE.
026400     WRITE HOPDONG-RPT-LINE.
026500     DISPLAY 'DT2500 -- CONTRACTS PROCESSED: '
026600         WS-CONTRACTS-PROCESSED UPON CRT.
026700     DISPLAY 'DT2500 -- CONTRACTS SKIPPED:   '
026800         WS-CONTRACTS-SKIPPED UPON CRT.
026900*
027000 9000-CLOSE-FILES.
027100     CLOSE HOPDONG-FILE-IN.
027200     CLOSE HOPDONG-FILE-OUT.
027300     CLOSE HOPDONG-RPT.
