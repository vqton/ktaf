000100*****************************************************************
000200* BUTTOAN.DD.CBL                                                *
000300* BUT-TOAN-REC  --  JOURNAL LINE, REPEATING DETAIL ROW UNDER    *
000400* CHUNG-TU-REC, GROUPED BY MA-CHUNG-TU IN LINE ORDER.           *
000500* COPY MEMBER ONLY, NO PROCEDURE DIVISION.                      *
000600*****************************************************************
000700* REVISION HISTORY
000800*   1988-09-30  TRUNG   ORIG-0022  INITIAL JOURNAL LINE LAYOUT
000900*   1993-01-15  MINH    REQ-0210   ADD TK-NO / TK-CO ACCOUNT PAIR
001000*   2011-04-19  LOC     REQ-0512   ADD BT-CO-NO-FLAG -- BALANCE
001100*                                  CHECK IN CT3000 NEEDS A REAL
001200*                                  PER-LINE DEBIT/CREDIT FLAG,
001300*                                  NOT AN ASSUMED-ALWAYS-DEBIT
001400*                                  CONSTANT (SEE CT3000 BR-CT2
001500*                                  NOTES)
001600*****************************************************************
001700 01  BUT-TOAN-REC.
001800*--------------------------------------------------------------*
001900*    OWNING DOCUMENT (FOREIGN KEY)                              *
002000*--------------------------------------------------------------*
002100     05  BT-MA-CHUNG-TU                PIC X(12).
002200*--------------------------------------------------------------*
002300*    ACCOUNT PAIR                                               *
002400*--------------------------------------------------------------*
002500     05  BT-TK-NO                      PIC X(8).
002600     05  BT-TK-CO                      PIC X(8).
002700*--------------------------------------------------------------*
002800*    AMOUNT AND DEBIT/CREDIT FLAG -- REQ-0512, BR-CT2            *
002900*--------------------------------------------------------------*
003000     05  BT-SO-TIEN                    PIC S9(13)V99 COMP-3.
003100     05  BT-CO-NO-FLAG                 PIC X(1).
003200         88  BT-LA-NO                  VALUE 'N'.
003300         88  BT-LA-CO                  VALUE 'C'.
003400*--------------------------------------------------------------*
003500*    DESCRIPTION                                                *
003600*--------------------------------------------------------------*
003700     05  BT-MO-TA                       PIC X(60).
003800*--------------------------------------------------------------*
003900*    RESERVED GROWTH                                            *
004000*--------------------------------------------------------------*
004100     05  FILLER                         PIC X(10).
