000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DP2000.
000300 AUTHOR.        HANH PHAM.
000400 INSTALLATION.  KE-TOAN BATCH SERVICES.
000500 DATE-WRITTEN.  1991-03-11.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH ACCOUNTING CORE.
000800*****************************************************************
000900* DP2000  --  ALLOWANCE FOR DOUBTFUL RECEIVABLES (DU PHONG NO
001000* PHAI THU KHO DOI) BATCH.  READS KHACH-HANG-REC SEQUENTIALLY,
001100* COMPUTES THE PERIOD ALLOWANCE UNDER WHICHEVER METHOD THE RUN
001200* PARAMETER CARD SELECTS -- HISTORICAL PERCENT, AGING BUCKET, OR
001300* SPECIFIC PERCENT -- CAPS IT AT THE CUSTOMER'S TOTAL DEBT, AND
001400* COMPUTES THE PERIOD ADJUSTMENT AGAINST LAST PERIOD'S BALANCE.
001500*****************************************************************
001600* CHANGE LOG
001700*   1991-03-11  HANH    ORIG-0098  INITIAL RELEASE, HISTORICAL %
001800*                                  METHOD ONLY
001900*   1994-08-22  TRUNG   REQ-0255   ADD AGING-BUCKET METHOD (FOUR
002000*                                  FIXED BUCKET RATES)
002100*   1997-02-17  HANH    REQ-0299   ADD SPECIFIC-PERCENT METHOD AND
002200*                                  PERIOD-OVER-PERIOD ADJUSTMENT
002300*   1999-01-12  LOC     Y2K-0004   REVIEWED FOR Y2K -- NO 2-DIGIT
002400*                                  YEAR FIELDS IN THIS PROGRAM
002500*   2001-05-30  MINH    REQ-0380   ADD ALLOWANCE-CAP AT TOTAL DEBT
002600*                                  -- CUSTOMER EDGE CASE OVER-
002700*                                  PROVISIONED PAST WHAT WAS OWED
002800*   2006-06-05  LOC     REQ-0470   ADD FULLY-USED FLAG TO REPORT
002900*                                  LINE PER COLLECTIONS REQUEST
002950*   2009-03-23  TRUNG   REQ-0472   RESET WS-ADJUSTMENT (NOT JUST
002960*                                  WS-ALLOWANCE) WHEN THE RUN RATE
002970*                                  IS BAD -- REPORT WAS REPEATING
002980*                                  THE PRIOR CUSTOMER'S FIGURE
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     CONSOLE IS CRT.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT KHACHHANG-FILE-IN  ASSIGN TO KHACHIN
003800            ORGANIZATION IS LINE SEQUENTIAL
003900            FILE STATUS IS WS-KHACHHANG-STATUS.
004000     SELECT KHACHHANG-FILE-OUT ASSIGN TO KHACHOOT
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            FILE STATUS IS WS-KHACHOOT-STATUS.
004300     SELECT DUPHONG-RPT        ASSIGN TO DUPHRPT
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS WS-RPT-STATUS.
004600     SELECT PARM-FILE          ASSIGN TO DPPARM
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-PARM-STATUS.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  KHACHHANG-FILE-IN
005300     LABEL RECORDS ARE STANDARD
005400     DATA RECORD IS KHACH-HANG-REC.
005500     COPY '/users/devel/khachhang.dd.cbl'.
005600 FD  KHACHHANG-FILE-OUT
005700     LABEL RECORDS ARE STANDARD
005800     DATA RECORD IS KHACH-HANG-OUT-REC.
005900 01  KHACH-HANG-OUT-REC               PIC X(180).
006000 FD  DUPHONG-RPT
006100     LABEL RECORDS ARE STANDARD
006200     DATA RECORD IS DUPHONG-RPT-LINE.
006300 01  DUPHONG-RPT-LINE                 PIC X(132).
006400 FD  PARM-FILE
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS DP-PARM-REC.
006700 01  DP-PARM-REC.
006800     05  DP-PARM-METHOD               PIC X(10).
006900         88  DP-PM-HISTORICAL         VALUE 'HISTORICAL'.
007000         88  DP-PM-AGING               VALUE 'AGING'.
007100         88  DP-PM-SPECIFIC            VALUE 'SPECIFIC'.
007200     05  DP-PARM-RATE                 PIC S9(3)V9999.
007300*
007400 WORKING-STORAGE SECTION.
007500*--------------------------------------------------------------*
007600*    FILE STATUS AND SWITCHES                                  *
007700*--------------------------------------------------------------*
007800 01  WS-FILE-STATUSES.
007900     05  WS-KHACHHANG-STATUS          PIC XX.
008000     05  WS-KHACHOOT-STATUS           PIC XX.
008100     05  WS-RPT-STATUS                PIC XX.
008200     05  WS-PARM-STATUS                PIC XX.
008300 01  WS-SWITCHES.
008400     05  EOF-KHACHHANG-SW             PIC 9(1) COMP VALUE 0.
008500     05  WS-ERROR-SW                  PIC 9(1) COMP VALUE 0.
008600*--------------------------------------------------------------*
008700*    RUN PARAMETER -- METHOD AND RATE FOR THIS RUN             *
008800*--------------------------------------------------------------*
008900 01  WS-RUN-METHOD                    PIC X(10) VALUE SPACES.
009000     88  WS-RM-HISTORICAL             VALUE 'HISTORICAL'.
009100     88  WS-RM-AGING                   VALUE 'AGING'.
009200     88  WS-RM-SPECIFIC                VALUE 'SPECIFIC'.
009300 01  WS-RUN-RATE                       PIC S9(3)V9999 COMP-3.
009400*--------------------------------------------------------------*
009500*    AGING BUCKET RATES -- FIXED CONSTANTS, BR-DP2             *
009600*--------------------------------------------------------------*
009700 01  WS-AGING-RATES.
009800     05  WS-RATE-0-3                  PIC S9(3)V9999 COMP-3
009900                                       VALUE 1.0000.
010000     05  WS-RATE-3-6                  PIC S9(3)V9999 COMP-3
010100                                       VALUE 5.0000.
010200     05  WS-RATE-6-12                 PIC S9(3)V9999 COMP-3
010300                                       VALUE 10.0000.
010400     05  WS-RATE-OVER-12              PIC S9(3)V9999 COMP-3
010500                                       VALUE 50.0000.
010600 01  WS-AGING-RATES-ALT REDEFINES WS-AGING-RATES.
010700     05  WS-AGING-RATE-TBL OCCURS 4 TIMES
010800                                       PIC S9(3)V9999 COMP-3.
010900*--------------------------------------------------------------*
011000*    COMPUTATION WORK FIELDS -- BR-DP1 THRU BR-DP6             *
011100*--------------------------------------------------------------*
011200 01  WS-CALC-FIELDS.
011300     05  WS-ALLOWANCE                 PIC S9(13)V99  COMP-3.
011400     05  WS-ADJUSTMENT                 PIC S9(13)V99 COMP-3.
011500     05  FILLER REDEFINES WS-ADJUSTMENT.
011600         10  WS-ADJUSTMENT-X           PIC S9(13)V99.
011700     05  WS-FULLY-USED-FLAG            PIC X(1)      VALUE 'N'.
011800         88  WS-IS-FULLY-USED          VALUE 'Y'.
011900*--------------------------------------------------------------*
012000*    CONTROL TOTALS -- FLOW STEP 5                             *
012100*--------------------------------------------------------------*
012200 01  WS-TOTALS.
012300     05  WS-GRAND-ALLOWANCE           PIC S9(15)V99 COMP-3 VALUE 0.
012400     05  WS-GRAND-ADJUSTMENT           PIC S9(15)V99 COMP-3 VALUE 0.
012500     05  WS-CUSTOMERS-PROCESSED         PIC S9(7)    COMP-3 VALUE 0.
012600*--------------------------------------------------------------*
012700*    REPORT LINE LAYOUT                                        *
012800*--------------------------------------------------------------*
012900 01  WS-RPT-DETAIL.
013000     05  RD-MA-KHACH-HANG             PIC X(20).
013100     05  FILLER                       PIC X(2).
013200     05  RD-TEN-KHACH-HANG            PIC X(30).
013300     05  FILLER                       PIC X(2).
013400     05  RD-PHUONG-PHAP               PIC X(10).
013500     05  FILLER                       PIC X(2).
013600     05  RD-TONG-NO                   PIC Z(12)9.99.
013700     05  FILLER                       PIC X(2).
013800     05  RD-SO-TIEN-DU-PHONG          PIC Z(12)9.99.
013900     05  FILLER                       PIC X(2).
014000     05  RD-DIEU-CHINH                PIC -(12)9.99.
014100     05  FILLER                       PIC X(2).
014200     05  RD-FULLY-USED                PIC X(1).
014300 01  WS-RPT-TOTAL.
014400     05  FILLER                       PIC X(24) VALUE
014500         'TONG DU PHONG / DIEU CHINH: '.
014600     05  RT-GRAND-ALLOWANCE           PIC Z(12)9.99.
014700     05  FILLER                       PIC X(2).
014800     05  RT-GRAND-ADJUSTMENT           PIC -(12)9.99.
014900*
015000 PROCEDURE DIVISION.
015100*
015200 0100-MAIN-LINE.
015300     PERFORM 0200-OPEN-FILES.
015400     PERFORM 0400-READ-PARM.
015500     PERFORM 0300-READ-KHACHHANG.
015600     PERFORM 2000-PROCESS-CUSTOMER THRU 2000-PROCESS-CUSTOMER-EXIT
015700         UNTIL EOF-KHACHHANG-SW = 1.
015800     PERFORM 8000-WRITE-FINAL-TOTALS.
015900     PERFORM 9000-CLOSE-FILES.
016000     STOP RUN.
016100*
016200 0200-OPEN-FILES.
016300     OPEN INPUT  KHACHHANG-FILE-IN.
016400     OPEN INPUT  PARM-FILE.
016500     OPEN OUTPUT KHACHHANG-FILE-OUT.
016600     OPEN OUTPUT DUPHONG-RPT.
016700*
016800 0300-READ-KHACHHANG.
016900     READ KHACHHANG-FILE-IN
017000         AT END MOVE 1 TO EOF-KHACHHANG-SW.
017100*
017200 0400-READ-PARM.
017300*    ONE PARAMETER CARD PER RUN -- METHOD AND RATE FOR THIS RUN.
017400*    AGING METHOD IGNORES DP-PARM-RATE, IT USES THE FIXED TABLE.
017500     READ PARM-FILE
017600         AT END MOVE 'HISTORICAL' TO WS-RUN-METHOD
017700                MOVE 0 TO WS-RUN-RATE.
017800     IF WS-PARM-STATUS = '00'
017900         MOVE DP-PARM-METHOD TO WS-RUN-METHOD
018000         MOVE DP-PARM-RATE   TO WS-RUN-RATE.
018100     CLOSE PARM-FILE.
018200*
018300******************************************************
018400*        MAIN SECTION                                 *
018500******************************************************
018600 2000-PROCESS-CUSTOMER.
018700     MOVE 0 TO WS-ERROR-SW.
018800     IF WS-RM-HISTORICAL
018900         PERFORM 2100-CALC-HISTORICAL
019000     ELSE
019100     IF WS-RM-AGING
019200         PERFORM 2200-CALC-AGING
019300     ELSE
019400     IF WS-RM-SPECIFIC
019500         PERFORM 2300-CALC-SPECIFIC
019600     ELSE
019700         MOVE 1 TO WS-ERROR-SW.
019750*        REQ-0472 -- 2500-CALC-ADJUSTMENT DOES NOT RUN WHEN THE
019760*        RUN RATE IS BAD, SO WS-ADJUSTMENT WAS STILL HOLDING THE
019770*        PRIOR CUSTOMER'S FIGURE WHEN THE REPORT LINE PRINTED IT.
019780*        RESET BOTH WORK FIELDS HERE SO A BAD RUN PARM REPORTS
019790*        ZERO/ZERO INSTEAD OF A STALE CARRIED-OVER AMOUNT.
019800     IF WS-ERROR-SW = 0
019900         PERFORM 2400-CAP-ALLOWANCE
020000         PERFORM 2500-CALC-ADJUSTMENT
020100         PERFORM 2600-CHECK-FULLY-USED
020200         MOVE WS-ALLOWANCE TO KH-DU-PHONG-KY-TRUOC
020300         ADD 1 TO WS-CUSTOMERS-PROCESSED
020400         ADD WS-ALLOWANCE TO WS-GRAND-ALLOWANCE
020500         ADD WS-ADJUSTMENT TO WS-GRAND-ADJUSTMENT
020600         PERFORM 2900-WRITE-KHACHHANG-OUT
020610     ELSE
020620         MOVE 0 TO WS-ALLOWANCE
020630         MOVE 0 TO WS-ADJUSTMENT.
020700     PERFORM 7000-WRITE-DUPHONG-LINE.
020800     PERFORM 0300-READ-KHACHHANG.
020900 2000-PROCESS-CUSTOMER-EXIT.
021000     EXIT.
021100*
021200******************************************************
021300*        ALLOWANCE METHODS -- BR-DP1 / BR-DP2 / BR-DP3 *
021400******************************************************
021500 2100-CALC-HISTORICAL.
021600*    BR-DP1 -- RATE MUST FALL IN [0,100]
021700     IF WS-RUN-RATE < 0 OR WS-RUN-RATE > 100
021800         MOVE 1 TO WS-ERROR-SW
021900         MOVE 0 TO WS-ALLOWANCE
022000     ELSE
022100         COMPUTE WS-ALLOWANCE ROUNDED =
022200             KH-TONG-NO-PHAI-THU * WS-RUN-RATE / 100.
022300*
022400 2200-CALC-AGING.
022500*    BR-DP2 -- FOUR FIXED BUCKET RATES, NOT RUN PARAMETERS
022600     COMPUTE WS-ALLOWANCE ROUNDED =
022700         (KH-NO-TRUOC-3-THANG  * WS-RATE-0-3    / 100) +
022800         (KH-NO-3-DEN-6-THANG  * WS-RATE-3-6     / 100) +
022900         (KH-NO-6-DEN-12-THANG * WS-RATE-6-12    / 100) +
023000         (KH-NO-TREN-12-THANG  * WS-RATE-OVER-12 / 100).
023100*
023200 2300-CALC-SPECIFIC.
023300*    BR-DP3 -- RATE MUST FALL IN [0,100]
023400     IF WS-RUN-RATE < 0 OR WS-RUN-RATE > 100
023500         MOVE 1 TO WS-ERROR-SW
023600         MOVE 0 TO WS-ALLOWANCE
023700     ELSE
023800         COMPUTE WS-ALLOWANCE ROUNDED =
023900             KH-TONG-NO-PHAI-THU * WS-RUN-RATE / 100.
024000*
024100******************************************************
024200*        CAP / ADJUSTMENT / FULLY-USED -- BR-DP4/5/6   *
024300******************************************************
024400 2400-CAP-ALLOWANCE.
024500     IF WS-ALLOWANCE > KH-TONG-NO-PHAI-THU
024600         MOVE KH-TONG-NO-PHAI-THU TO WS-ALLOWANCE.
024700*
024800 2500-CALC-ADJUSTMENT.
024900     COMPUTE WS-ADJUSTMENT = WS-ALLOWANCE - KH-DU-PHONG-KY-TRUOC.
025000*
025100 2600-CHECK-FULLY-USED.
025200*    BR-DP6 -- ALLOWANCE-USED >= ALLOWANCE-AVAILABLE.  THIS BATCH
025300*    TREATS THE PRIOR-PERIOD BALANCE AS "AVAILABLE" AND THE NEW
025400*    ALLOWANCE AS "USED" FOR REPORTING PURPOSES ONLY.
025500     MOVE 'N' TO WS-FULLY-USED-FLAG.
025600     IF WS-ALLOWANCE >= KH-DU-PHONG-KY-TRUOC
025700         MOVE 'Y' TO WS-FULLY-USED-FLAG.
025800*
025900 2900-WRITE-KHACHHANG-OUT.
026000     MOVE KHACH-HANG-REC TO KHACH-HANG-OUT-REC.
026100     WRITE KHACH-HANG-OUT-REC.
026200*
026300******************************************************
026400*        REPORT WRITING                               *
026500******************************************************
026600 7000-WRITE-DUPHONG-LINE.
026700     MOVE SPACES TO DUPHONG-RPT-LINE.
026800     MOVE KH-MA-KHACH-HANG       TO RD-MA-KHACH-HANG.
026900     MOVE KH-TEN-KHACH-HANG (1:30) TO RD-TEN-KHACH-HANG.
027000     MOVE WS-RUN-METHOD          TO RD-PHUONG-PHAP.
027100     IF WS-ERROR-SW = 1
027200         MOVE 'LOI'              TO RD-PHUONG-PHAP.
027300     MOVE KH-TONG-NO-PHAI-THU    TO RD-TONG-NO.
027400     MOVE WS-ALLOWANCE           TO RD-SO-TIEN-DU-PHONG.
027500     MOVE WS-ADJUSTMENT          TO RD-DIEU-CHINH.
027600     MOVE WS-FULLY-USED-FLAG     TO RD-FULLY-USED.
027700     MOVE WS-RPT-DETAIL TO DUPHONG-RPT-LINE.
027800     WRITE DUPHONG-RPT-LINE.
027900*
028000 8000-WRITE-FINAL-TOTALS.
028100     MOVE WS-GRAND-ALLOWANCE  TO RT-GRAND-ALLOWANCE.
028200     MOVE WS-GRAND-ADJUSTMENT TO RT-GRAND-ADJUSTMENT.
028300     MOVE WS-RPT-TOTAL TO DUPHONG-RPT-LINE.
028400     WRITE DUPHONG-RPT-LINE.
028500     DISPLAY 'DP2000 -- CUSTOMERS PROCESSED: '
028600         WS-CUSTOMERS-PROCESSED UPON CRT.
028700*
028800 9000-CLOSE-FILES.
028900     CLOSE KHACHHANG-FILE-IN.
029000     CLOSE KHACHHANG-FILE-OUT.
029100     CLOSE DUPHONG-RPT.
