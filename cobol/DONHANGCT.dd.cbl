000100*****************************************************************
000200* DONHANGCT.DD.CBL                                              *
000300* DON-HANG-CHI-TIET-REC  --  SALES ORDER LINE, REPEATING DETAIL *
000400* ROW UNDER DON-HANG-REC, GROUPED BY MA-DON-HANG IN LINE ORDER. *
000500* COPY MEMBER ONLY, NO PROCEDURE DIVISION.                      *
000600*****************************************************************
000700* REVISION HISTORY
000800*   1992-06-02  MINH    ORIG-0112  INITIAL ORDER LINE LAYOUT
000900*   1994-08-22  TRUNG   REQ-0256   ADD TONG-TIEN COMPUTED FIELD
001000*****************************************************************
001100 01  DON-HANG-CHI-TIET-REC.
001200     05  DC-MA-DON-HANG                PIC X(12).
001300     05  DC-MA-SAN-PHAM                PIC X(20).
001400     05  DC-SO-LUONG                    PIC S9(9)V9999 COMP-3.
001500     05  DC-GIA-BAN                      PIC S9(13)V99  COMP-3.
001600     05  DC-TONG-TIEN                     PIC S9(13)V99 COMP-3.
001700     05  FILLER                           PIC X(20).
