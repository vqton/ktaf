000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DH3500.
000300 AUTHOR.        MINH VU.
000400 INSTALLATION.  KE-TOAN BATCH SERVICES.
000500 DATE-WRITTEN.  1992-06-02.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH ACCOUNTING CORE.
000800*****************************************************************
000900* DH3500  --  SALES ORDER (DON HANG) BATCH.  READS DON-HANG-REC
001000* SEQUENTIALLY, READS ITS OWNED DON-HANG-CHI-TIET-REC LINES AS A
001100* GROUPED DETAIL READ-AHEAD, COMPUTES PER-LINE AND HEADER TOTALS,
001200* APPLIES ANY PAYMENT TRANSACTIONS FOR THE ORDER, AND ADVANCES
001300* THE ORDER TO PAID WHEN THE BALANCE DUE REACHES ZERO.  THE SAME
001400* ARITHMETIC SERVES HOA-DON (INVOICE) -- SEE DONHANG.DD.CBL.
001500*****************************************************************
001600* CHANGE LOG
001700*   1992-06-02  MINH    ORIG-0112  INITIAL RELEASE, LINE AND
001800*                                  HEADER TOTALS ONLY
001900*   1994-08-22  TRUNG   REQ-0256   ADD VAT-RATE HEADER COMPUTE
002000*   1997-02-17  HANH    REQ-0299   ADD PAYMENT-TRANSACTION READ
002100*                                  AND RUNNING BALANCE-DUE
002200*   2000-03-09  LOC     Y2K-0012   CONFIRMED NO 2-DIGIT YEAR
002300*                                  FIELDS IN THIS PROGRAM
002400*   2004-09-30  LOC     REQ-0455   ADD LIFECYCLE ADVANCE TO PAID
002500*                                  ON ZERO BALANCE
002550*   2011-06-14  HANH    REQ-0468   GUARD PAID TRANSITION -- A
002560*                                  CANCELLED OR ALREADY-PAID
002570*                                  ORDER MUST NOT BE FLIPPED BACK
002580*                                  TO PAID BY A LATE PAYMENT REC
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     CONSOLE IS CRT.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT DONHANG-FILE-IN  ASSIGN TO DHANGIN
003400            ORGANIZATION IS LINE SEQUENTIAL
003500            FILE STATUS IS WS-DONHANG-STATUS.
003600     SELECT DONHANGCT-FILE   ASSIGN TO DHANGCT
003700            ORGANIZATION IS LINE SEQUENTIAL
003800            FILE STATUS IS WS-DHANGCT-STATUS.
003900     SELECT PAYMENT-FILE     ASSIGN TO DHPAYMT
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS IS WS-PAYMENT-STATUS.
004200     SELECT DONHANG-FILE-OUT ASSIGN TO DHANGOT
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS IS WS-DHANGOT-STATUS.
004500     SELECT DONHANG-RPT      ASSIGN TO DHANGRPT
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS WS-RPT-STATUS.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  DONHANG-FILE-IN
005200     LABEL RECORDS ARE STANDARD
005300     DATA RECORD IS DON-HANG-REC.
005400     COPY '/users/devel/donhang.dd.cbl'.
005500 FD  DONHANGCT-FILE
005600     LABEL RECORDS ARE STANDARD
005700     DATA RECORD IS DON-HANG-CHI-TIET-REC.
005800     COPY '/users/devel/donhangct.dd.cbl'.
005900 FD  PAYMENT-FILE
006000     LABEL RECORDS ARE STANDARD
006100     DATA RECORD IS DH-PAYMENT-REC.
006200 01  DH-PAYMENT-REC.
006300     05  PM-MA-DON-HANG               PIC X(12).
006400     05  PM-SO-TIEN-THANH-TOAN         PIC S9(13)V99 COMP-3.
006500 FD  DONHANG-FILE-OUT
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS DONHANG-OUT-REC.
006800 01  DONHANG-OUT-REC                  PIC X(120).
006900 FD  DONHANG-RPT
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS DONHANG-RPT-LINE.
007200 01  DONHANG-RPT-LINE                 PIC X(132).
007300*
007400 WORKING-STORAGE SECTION.
007500*--------------------------------------------------------------*
007600*    FILE STATUS AND SWITCHES                                  *
007700*--------------------------------------------------------------*
007800 01  WS-FILE-STATUSES.
007900     05  WS-DONHANG-STATUS            PIC XX.
008000     05  WS-DHANGCT-STATUS            PIC XX.
008100     05  WS-PAYMENT-STATUS            PIC XX.
008200     05  WS-DHANGOT-STATUS            PIC XX.
008300     05  WS-RPT-STATUS                PIC XX.
008400 01  WS-SWITCHES.
008500     05  EOF-DONHANG-SW               PIC 9(1) COMP VALUE 0.
008600     05  EOF-DHANGCT-SW               PIC 9(1) COMP VALUE 0.
008700     05  EOF-PAYMENT-SW               PIC 9(1) COMP VALUE 0.
008800     05  WS-LINE-HELD-SW              PIC 9(1) COMP VALUE 0.
008900     05  WS-PAYMENT-HELD-SW           PIC 9(1) COMP VALUE 0.
009000*--------------------------------------------------------------*
009100*    DETAIL READ-AHEAD BUFFER                                  *
009200*--------------------------------------------------------------*
009300 01  WS-LINE-HOLD.
009400     05  WS-LINE-HOLD-ORDER           PIC X(12).
009500     05  WS-LINE-HOLD-QTY             PIC S9(9)V9999 COMP-3.
009600     05  WS-LINE-HOLD-PRICE           PIC S9(13)V99  COMP-3.
009700*--------------------------------------------------------------*
009800*    PAYMENT READ-AHEAD BUFFER                                 *
009900*--------------------------------------------------------------*
010000 01  WS-PAYMENT-HOLD.
010100     05  WS-PAYMENT-HOLD-ORDER         PIC X(12).
010200     05  WS-PAYMENT-HOLD-AMOUNT         PIC S9(13)V99 COMP-3.
010300*--------------------------------------------------------------*
010400*    COMPUTATION WORK FIELDS -- BR-DH1/2/3/4                    *
010500*--------------------------------------------------------------*
010600 01  WS-CALC-FIELDS.
010700     05  WS-LINE-TOTAL                PIC S9(13)V99 COMP-3.
010800     05  WS-HEADER-VALUE              PIC S9(13)V99 COMP-3 VALUE 0.
010900     05  FILLER REDEFINES WS-HEADER-VALUE.
011000         10  WS-HEADER-VALUE-X        PIC S9(13)V99.
011100     05  WS-ERROR-SW                  PIC 9(1) COMP VALUE 0.
011200 01  WS-LINE-ERR-TBL.
011300     05  WS-LINE-ERR-COUNT            PIC S9(5) COMP VALUE 0.
011400 01  WS-LINE-ERR-TBL-ALT REDEFINES WS-LINE-ERR-TBL.
011500     05  WS-LINE-ERR-COUNT-X          PIC X(2).
011600*--------------------------------------------------------------*
011700*    CONTROL TOTALS -- FLOW STEP 6                              *
011800*--------------------------------------------------------------*
011900 01  WS-TOTALS.
012000     05  WS-GRAND-ORDER-VALUE          PIC S9(15)V99 COMP-3 VALUE 0.
012100     05  WS-GRAND-BALANCE-DUE           PIC S9(15)V99 COMP-3 VALUE 0.
012200     05  WS-ORDERS-PROCESSED             PIC S9(7)   COMP-3 VALUE 0.
012300*--------------------------------------------------------------*
012400*    REPORT LINE LAYOUT                                        *
012500*--------------------------------------------------------------*
012600 01  WS-RPT-DETAIL.
012700     05  RD-MA-DON-HANG               PIC X(12).
012800     05  FILLER                       PIC X(2).
012900     05  RD-MA-KHACH-HANG             PIC X(20).
013000     05  FILLER                       PIC X(2).
013100     05  RD-TONG-CONG                 PIC Z(12)9.99.
013200     05  FILLER                       PIC X(2).
013300     05  RD-TIEN-CON-NO               PIC Z(12)9.99.
013400     05  FILLER                       PIC X(2).
013500     05  RD-TRANG-THAI                PIC X(9).
013600 01  WS-RPT-TOTAL.
013700     05  FILLER                       PIC X(20) VALUE
013800         'TONG CONG / CON NO: '.
013900     05  RT-GRAND-ORDER-VALUE         PIC Z(12)9.99.
014000     05  FILLER                       PIC X(2).
014100     05  RT-GRAND-BALANCE-DUE         PIC Z(12)9.99.
014200*
014300 PROCEDURE DIVISION.
014400*
014500 0100-MAIN-LINE.
014600     PERFORM 0200-OPEN-FILES.
014700     PERFORM 0300-READ-DONHANG.
014800     PERFORM 2000-PROCESS-ORDER THRU 2000-PROCESS-ORDER-EXIT
014900         UNTIL EOF-DONHANG-SW = 1.
015000     PERFORM 8000-WRITE-FINAL-TOTALS.
015100     PERFORM 9000-CLOSE-FILES.
015200     STOP RUN.
015300*
015400 0200-OPEN-FILES.
015500     OPEN INPUT  DONHANG-FILE-IN.
015600     OPEN INPUT  DONHANGCT-FILE.
015700     OPEN INPUT  PAYMENT-FILE.
015800     OPEN OUTPUT DONHANG-FILE-OUT.
015900     OPEN OUTPUT DONHANG-RPT.
016000     PERFORM 0310-READ-DHANGCT.
016100     PERFORM 0320-READ-PAYMENT.
016200*
016300 0300-READ-DONHANG.
016400     READ DONHANG-FILE-IN
016500         AT END MOVE 1 TO EOF-DONHANG-SW.
016600*
016700 0310-READ-DHANGCT.
016800     READ DONHANGCT-FILE
016900         AT END MOVE 1 TO EOF-DHANGCT-SW.
017000     IF EOF-DHANGCT-SW = 1
017100         MOVE 0 TO WS-LINE-HELD-SW
017200     ELSE
017300         MOVE DC-MA-DON-HANG  TO WS-LINE-HOLD-ORDER
017400         MOVE DC-SO-LUONG     TO WS-LINE-HOLD-QTY
017500         MOVE DC-GIA-BAN      TO WS-LINE-HOLD-PRICE
017600         MOVE 1               TO WS-LINE-HELD-SW.
017700*
017800 0320-READ-PAYMENT.
017900     READ PAYMENT-FILE
018000         AT END MOVE 1 TO EOF-PAYMENT-SW.
018100     IF EOF-PAYMENT-SW = 1
018200         MOVE 0 TO WS-PAYMENT-HELD-SW
018300     ELSE
018400         MOVE PM-MA-DON-HANG            TO WS-PAYMENT-HOLD-ORDER
018500         MOVE PM-SO-TIEN-THANH-TOAN      TO WS-PAYMENT-HOLD-AMOUNT
018600         MOVE 1                          TO WS-PAYMENT-HELD-SW.
018700*
018800******************************************************
018900*        MAIN SECTION                                 *
019000******************************************************
019100 2000-PROCESS-ORDER.
019200     MOVE 0 TO WS-HEADER-VALUE.
019300     PERFORM 2100-CALC-LINE-TOTAL THRU 2100-CALC-LINE-TOTAL-EXIT
019400         UNTIL WS-LINE-HELD-SW = 0
019500            OR WS-LINE-HOLD-ORDER NOT = DH-MA-DON-HANG.
019600     PERFORM 2200-CALC-HEADER-TOTALS.
019700     PERFORM 2300-APPLY-PAYMENT THRU 2300-APPLY-PAYMENT-EXIT
019800         UNTIL WS-PAYMENT-HELD-SW = 0
019900            OR WS-PAYMENT-HOLD-ORDER NOT = DH-MA-DON-HANG.
020000     PERFORM 2400-CHECK-LIFECYCLE.
020100     ADD 1 TO WS-ORDERS-PROCESSED.
020200     ADD DH-TONG-CONG   TO WS-GRAND-ORDER-VALUE.
020300     ADD DH-TIEN-CON-NO TO WS-GRAND-BALANCE-DUE.
020400     PERFORM 7000-WRITE-DONHANG-LINE.
020500     PERFORM 2900-WRITE-DONHANG-OUT.
020600     PERFORM 0300-READ-DONHANG.
020700 2000-PROCESS-ORDER-EXIT.
020800     EXIT.
020900*
021000******************************************************
021100*        LINE TOTALS -- BR-DH1                          *
021200******************************************************
021300 2100-CALC-LINE-TOTAL.
021400     IF WS-LINE-HOLD-QTY NOT > 0 OR WS-LINE-HOLD-PRICE < 0
021500         ADD 1 TO WS-LINE-ERR-COUNT
021600     ELSE
021700         COMPUTE WS-LINE-TOTAL ROUNDED =
021800             WS-LINE-HOLD-QTY * WS-LINE-HOLD-PRICE
021900         ADD WS-LINE-TOTAL TO WS-HEADER-VALUE.
022000     PERFORM 0310-READ-DHANGCT.
022100 2100-CALC-LINE-TOTAL-EXIT.
022200     EXIT.
022300*
022400******************************************************
022500*        HEADER TOTALS -- BR-DH2                         *
022600******************************************************
022700 2200-CALC-HEADER-TOTALS.
022800     MOVE WS-HEADER-VALUE TO DH-TONG-GIA-HANG.
022900     COMPUTE DH-TONG-TIEN-VAT ROUNDED =
023000         DH-TONG-GIA-HANG * DH-TIEN-VAT-PCT / 100.
023100     COMPUTE DH-TONG-CONG =
023200         DH-TONG-GIA-HANG + DH-TONG-TIEN-VAT.
023300*
023400******************************************************
023500*        PAYMENT APPLICATION -- BR-DH3                   *
023600******************************************************
023700 2300-APPLY-PAYMENT.
023800     IF WS-PAYMENT-HOLD-AMOUNT >= 0
023900         ADD WS-PAYMENT-HOLD-AMOUNT TO DH-TIEN-DA-THANH-TOAN.
024000     PERFORM 0320-READ-PAYMENT.
024100 2300-APPLY-PAYMENT-EXIT.
024200     EXIT.
024300*
024400******************************************************
024500*        LIFECYCLE ADVANCE -- BR-DH4                      *
024600******************************************************
024700 2400-CHECK-LIFECYCLE.
024800     COMPUTE DH-TIEN-CON-NO =
024900         DH-TONG-CONG - DH-TIEN-DA-THANH-TOAN.
025000*        REQ-0468 -- CANCELLED IS TERMINAL.  A REFUND OR A STALE
025010*        PAYMENT RECORD LANDING AGAINST A CANCELLED ORDER MUST
025020*        NOT FLIP IT BACK TO PAID JUST BECAUSE THE BALANCE NETS
025030*        TO ZERO.  PAID ITSELF IS ALSO TERMINAL, SO SKIP THE MOVE
025040*        WHEN THE ORDER IS ALREADY SITTING IN EITHER STATE.
025050     IF DH-LA-CANCELLED OR DH-LA-PAID
025060         NEXT SENTENCE
025070     ELSE
025080         IF DH-TIEN-CON-NO = 0
025090             MOVE 'PAID' TO DH-TRANG-THAI.
025200*
025300 2900-WRITE-DONHANG-OUT.
025400     MOVE DON-HANG-REC TO DONHANG-OUT-REC.
025500     WRITE DONHANG-OUT-REC.
025600*
025700******************************************************
025800*        REPORT WRITING                               *
025900******************************************************
026000 7000-WRITE-DONHANG-LINE.
026100     MOVE SPACES TO DONHANG-RPT-LINE.
026200     MOVE DH-MA-DON-HANG     TO RD-MA-DON-HANG.
026300     MOVE DH-MA-KHACH-HANG   TO RD-MA-KHACH-HANG.
026400     MOVE DH-TONG-CONG       TO RD-TONG-CONG.
026500     MOVE DH-TIEN-CON-NO     TO RD-TIEN-CON-NO.
026600     MOVE DH-TRANG-THAI      TO RD-TRANG-THAI.
026700     MOVE WS-RPT-DETAIL TO DONHANG-RPT-LINE.
026800     WRITE DONHANG-RPT-LINE.
026900*
027000 8000-WRITE-FINAL-TOTALS.
027100     MOVE WS-GRAND-ORDER-VALUE  TO RT-GRAND-ORDER-VALUE.
027200     MOVE WS-GRAND-BALANCE-DUE  TO RT-GRAND-BALANCE-DUE.
027300     MOVE WS-RPT-TOTAL TO DONHANG-RPT-LINE.
027400     WRITE DONHANG-RPT-LINE.
027500     DISPLAY 'DH3500 -- ORDERS PROCESSED: ' WS-ORDERS-PROCESSED
027600         UPON CRT.
027700     DISPLAY 'DH3500 -- LINE ERRORS:      ' WS-LINE-ERR-COUNT
027800         UPON CRT.
027900*
028000 9000-CLOSE-FILES.
028100     CLOSE DONHANG-FILE-IN.
028200     CLOSE DONHANGCT-FILE.
028300     CLOSE PAYMENT-FILE.
028400     CLOSE DONHANG-FILE-OUT.
028500     CLOSE DONHANG-RPT.
