000100*****************************************************************
000200* CHUNGTU.DD.CBL                                                *
000300* CHUNG-TU-REC  --  JOURNAL DOCUMENT HEADER.  ONE ROW PER       *
000400* DOCUMENT; OWNS A GROUP OF BUT-TOAN-REC LINES KEYED BY         *
000500* MA-CHUNG-TU.  COPY MEMBER ONLY, NO PROCEDURE DIVISION.        *
000600*****************************************************************
000700* REVISION HISTORY
000800*   1988-09-30  TRUNG   ORIG-0022  INITIAL JOURNAL HEADER LAYOUT
000900*   1993-01-15  MINH    REQ-0210   ADD LOAI-CHUNG-TU DOCUMENT TYPE
001000*   1996-10-08  HANH    REQ-0281   ADD TRANG-THAI LIFECYCLE FLAG
001100*   1998-12-02  LOC     Y2K-0004   NGAY-CHUNG-TU ALREADY CCYYMMDD,
001200*                                  REVIEWED FOR Y2K -- NO CHANGE
001300*****************************************************************
001400 01  CHUNG-TU-REC.
001500*--------------------------------------------------------------*
001600*    KEY, TYPE, DATE                                            *
001700*--------------------------------------------------------------*
001800     05  CT-MA-CHUNG-TU               PIC X(12).
001900     05  CT-LOAI-CHUNG-TU             PIC X(6).
002000     05  CT-NGAY-CHUNG-TU              PIC 9(8).
002100     05  FILLER REDEFINES CT-NGAY-CHUNG-TU.
002200         10  CT-NGAY-CCYY              PIC 9(4).
002300         10  CT-NGAY-MM                PIC 9(2).
002400         10  CT-NGAY-DD                PIC 9(2).
002500*--------------------------------------------------------------*
002600*    DESCRIPTION                                                *
002700*--------------------------------------------------------------*
002800     05  CT-ND-CHUNG-TU                PIC X(60).
002900*--------------------------------------------------------------*
003000*    LIFECYCLE -- BR-CT1                                        *
003100*--------------------------------------------------------------*
003200     05  CT-TRANG-THAI                 PIC X(9).
003300         88  CT-LA-DRAFT               VALUE 'DRAFT'.
003400         88  CT-LA-POSTED              VALUE 'POSTED'.
003500         88  CT-LA-LOCKED              VALUE 'LOCKED'.
003600         88  CT-LA-CANCELLED           VALUE 'CANCELLED'.
003700*--------------------------------------------------------------*
003800*    RESERVED GROWTH                                            *
003900*--------------------------------------------------------------*
004000     05  FILLER                        PIC X(15).
